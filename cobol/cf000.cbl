000100*******************************************************************       
000200*                                                                 *       
000300*             CASH-FLOW ADVISORY RUN CONTROLLER  -  CF000        *        
000400*         CASH-FLOW ADVISORY SUITE - TOP OF JOB, CALLS NONE      *        
000500*                                                                 *       
000600*******************************************************************       
000700*                                                                         
000800 IDENTIFICATION           DIVISION.                                       
000900*=================================                                        
001000*                                                                         
001100      PROGRAM-ID.          CF000.                                         
001200      AUTHOR.              V B COEN.                                      
001300      INSTALLATION.        APPLEWOOD COMPUTERS.                           
001400      DATE-WRITTEN.        08/06/87.                                      
001500      DATE-COMPILED.                                                      
001600      SECURITY.            COPYRIGHT (C) 1987-2026 & LATER,               
001700                            VINCENT BRYAN COEN.                           
001800                            DISTRIBUTED UNDER THE GNU GENERAL             
001900                            PUBLIC LICENSE. SEE FILE COPYING.             
002000*                                                                         
002100* REMARKS.             TOP-OF-JOB DRIVER FOR THE CASH-FLOW                
002200*                      ADVISORY (CF) SUITE. READS THE CASE                
002300*                      PARAMETER RECORD FOR THE RUN DATE AND              
002400*                      CASE-ID, LOADS THEM INTO CF-CALLING-DATA           
002500*                      AND CALLS CF010/CF020/CF030/CF040/CF050            
002600*                      IN THAT FIXED ORDER - LOAD AND NORMALIZE,          
002700*                      ANALYSE AND FLAG RECURRING CHARGES,                
002800*                      PROPOSE THE BUDGET, SIMULATE DEBT PAY              
002900*                      OFF, THEN PRINT THE REPORT. HOLDS NO               
003000*                      BUSINESS RULES OF ITS OWN - JUST THE               
003100*                      CHAINING.                                          
003200*                                                                         
003300* CALLED MODULES.      CF010, CF020, CF030, CF040, CF050.                 
003400*                                                                         
003500* CHANGES:                                                                
003600* 08/06/87 VBC - CREATED, MODELLED ON PY000'S START-OF-DAY                
003700*                CHAINING STYLE.                                          
003800* 17/03/91 VBC - CF-CASE-ID NOW READ FROM THE PARAMETER FILE              
003900*                RATHER THAN ACCEPTED FROM THE CONSOLE - THE              
004000*                SUITE RUNS UNATTENDED OVERNIGHT.                         
004100* 21/02/99 VBC - Y2K: CF-RUN-DATE CONFIRMED HELD AS A COMP                
004200*                CCYYMMDD FIELD THROUGHOUT - NO 2-DIGIT YEAR              
004300*                STORAGE INTRODUCED HERE.                                 
004400* 09/11/03 GH  - ADDED THE ABEND TEST AFTER EACH CALL SO A                
004500*                BAD RETURN-CODE FROM ANY STAGE STOPS THE RUN             
004600*                INSTEAD OF FEEDING A HALF-BUILT WORK FILE TO             
004700*                THE NEXT STAGE.                                          
004800* 12/05/07 VBC - CF-CALLED/CF-CALLER NOW SET BEFORE EVERY CALL            
004900*                SO A DUMP TAKEN MID-RUN SHOWS WHICH STAGE WAS            
005000*                ACTIVE.                                                  
005100*                                                                         
005116* 30/06/16 GH  - COPY TEXT-NAMES CHANGED TO LOWER CASE TO MATCH           
005132*                THE COPYBOOK FILE NAMES ON DISK - THE OLD UPPER          
005148*                CASE LITERALS NEVER MATCHED ON THIS SHOP'S CASE-         
005164*                SENSITIVE BUILD SERVER.                                  
005180*                                                                         
005182* 22/11/17 GH  - ADDED THE SHOP'S STANDARD PROG-NAME                      
005184*                VERSION-CONSTANT (77-LEVEL) - EVERY OTHER                
005186*                MODULE IN THE SUITE HAS ONE, CF000 HAD                   
005188*                BEEN MISSED.                                             
005200*******************************************************************       
005300*                                                                         
005400 ENVIRONMENT              DIVISION.                                       
005500*=================================                                        
005600*                                                                         
005700 CONFIGURATION            SECTION.                                        
005800 SPECIAL-NAMES.                                                           
005900     C01                  IS TOP-OF-FORM.                                 
006000*                                                                         
006100 INPUT-OUTPUT             SECTION.                                        
006200 FILE-CONTROL.                                                            
006300     SELECT   CF-CASE-PARAM-FILE                                          
006400                            ASSIGN       TO "CASEPARM"                    
006500                            ORGANIZATION IS RELATIVE                      
006600                            ACCESS MODE  IS SEQUENTIAL                    
006700                            FILE STATUS  IS W000-CASEP-STATUS.            
006800*                                                                         
006900 DATA                     DIVISION.                                       
007000*=================================                                        
007100*                                                                         
007200 FILE                     SECTION.                                        
007300*                                                                         
007400 FD  CF-CASE-PARAM-FILE.                                                  
007500     COPY     "cfcase.cob".                                               
007600*                                                                         
007700 WORKING-STORAGE          SECTION.                                        
007800*-------------------------------                                          
007900*                                                                         
007950 77  PROG-NAME               PIC X(14)  VALUE "CF000 (1.0.00)".           
007960*                                                                         
008000 COPY     "cfcalld.cob".                                                  
008100 COPY     "cffiles.cob".                                                  
008200*                                                                         
008300 01  W000-STATUS-AREA.                                                    
008400     03  W000-CASEP-STATUS         PIC XX.                                
008500     03  FILLER                    PIC X(8).                              
008600*                                                                         
008700 01  W000-ABEND-WORK.                                                     
008800     03  W000-RETURN-CODE          PIC S9(4)   COMP.                      
008900     03  W000-STOP-FLAG            PIC X       VALUE "N".                 
009000         88  W000-STOP-THE-RUN             VALUE "Y".                     
009100     03  FILLER                    PIC X(4).                              
009200 01  W000-RETURN-CODE-ALPHA  REDEFINES  W000-RETURN-CODE                  
009300                            PIC XX.                                       
009400*                                                                         
009500*  RUN-DATE BROKEN INTO CENTURY/YEAR/MONTH/DAY FOR THE START              
009600*  BANNER MESSAGE - SAME OVERLAY IDIOM AS CF010'S DATE-TRIPLE             
009700*  WORK AREA.                                                             
009800*                                                                         
009900 01  W000-DATE-WORK               PIC 9(8).                               
010000 01  W000-DATE-CCYYMMDD  REDEFINES  W000-DATE-WORK.                       
010100     03  W000-DATE-CC              PIC 99.                                
010200     03  W000-DATE-YY              PIC 99.                                
010300     03  W000-DATE-MM              PIC 99.                                
010400     03  W000-DATE-DD              PIC 99.                                
010500*                                                                         
010600*  CASE-ID SANITY CHECK - A BLANK FIRST CHARACTER MEANS THE               
010700*  CASE PARAMETER RECORD NEVER LOADED (EMPTY OR MISSING                   
010800*  CASEPARM FILE) AND THE CHAIN MUST NOT BE STARTED.                      
010900*                                                                         
011000 01  W000-CASE-ID-WORK             PIC X(10).                             
011100 01  W000-CASE-ID-CHECK  REDEFINES  W000-CASE-ID-WORK.                    
011200     03  W000-CASE-ID-FIRST        PIC X.                                 
011300     03  FILLER                    PIC X(9).                              
011400*                                                                         
011500 PROCEDURE                DIVISION.                                       
011600*==========================================================               
011700*                                                                         
011800 AA000-MAIN                  SECTION.                                     
011900*************************************                                     
012000*                                                                         
012100     PERFORM  BB010-LOAD-CASE        THRU  BB010-EXIT.                    
012200     IF       W000-STOP-THE-RUN                                           
012300              GO TO AA000-EXIT.                                           
012400     PERFORM  BB020-RUN-LOAD-STAGE   THRU  BB020-EXIT.                    
012500     IF       W000-STOP-THE-RUN                                           
012600              GO TO AA000-EXIT.                                           
012700     PERFORM  BB030-RUN-ANALYSE      THRU  BB030-EXIT.                    
012800     IF       W000-STOP-THE-RUN                                           
012900              GO TO AA000-EXIT.                                           
013000     PERFORM  BB040-RUN-BUDGET       THRU  BB040-EXIT.                    
013100     IF       W000-STOP-THE-RUN                                           
013200              GO TO AA000-EXIT.                                           
013300     PERFORM  BB050-RUN-DEBT-PLAN    THRU  BB050-EXIT.                    
013400     IF       W000-STOP-THE-RUN                                           
013500              GO TO AA000-EXIT.                                           
013600     PERFORM  BB060-RUN-REPORT       THRU  BB060-EXIT.                    
013700*                                                                         
013800 AA000-EXIT.                                                              
013900     STOP     RUN.                                                        
014000*                                                                         
014100*==================================================================       
014200*   BB010 - READ THE ONE CASE-PARAMETER RECORD FOR THIS RUN AND           
014300*   SET UP CF-CALLING-DATA FOR THE STAGES THAT FOLLOW.                    
014400*==================================================================       
014500*                                                                         
014600 BB010-LOAD-CASE                SECTION.                                  
014700*****************************************                                 
014800*                                                                         
014900     MOVE     ZERO  TO  CF-TXN-LOADED                                     
015000                        CF-TXN-REJECTED.                                  
015100     MOVE     SPACES  TO  CF-CALLED                                       
015200                          CF-CALLER.                                      
015300     MOVE     "N"    TO  W000-STOP-FLAG.                                  
015400*                                                                         
015500     OPEN     INPUT  CF-CASE-PARAM-FILE.                                  
015600     READ     CF-CASE-PARAM-FILE.                                         
015700     MOVE     CF-CASE-ID OF CF-CASE-PARAM-RECORD                          
015800                            TO  CF-CASE-ID OF CF-CALLING-DATA.            
015900     CLOSE    CF-CASE-PARAM-FILE.                                         
016000*                                                                         
016100     MOVE     CF-CASE-ID OF CF-CALLING-DATA TO W000-CASE-ID-WORK.         
016200     IF       W000-CASE-ID-FIRST = SPACE                                  
016300              MOVE "Y" TO W000-STOP-FLAG                                  
016400              GO TO BB010-EXIT.                                           
016500*                                                                         
016600     ACCEPT   CF-RUN-DATE  FROM  DATE  YYYYMMDD.                          
016700     MOVE     ZERO  TO  CF-TERM-CODE.                                     
016800*                                                                         
016900     MOVE     CF-RUN-DATE  TO  W000-DATE-WORK.                            
017000     DISPLAY  "CF000 - CASH-FLOW ADVISORY RUN FOR CASE "                  
017100              CF-CASE-ID OF CF-CALLING-DATA                               
017200              " DATED " W000-DATE-CC W000-DATE-YY "-"                     
017300              W000-DATE-MM "-" W000-DATE-DD.                              
017400*                                                                         
017500 BB010-EXIT.                                                              
017600     EXIT.                                                                
017700*                                                                         
017800*==================================================================       
017900*   BB020 - CF010, TRANSACTION LOAD AND NORMALIZE.                        
018000*==================================================================       
018100*                                                                         
018200 BB020-RUN-LOAD-STAGE           SECTION.                                  
018300*****************************************                                 
018400*                                                                         
018500     MOVE     "CF010"  TO  CF-CALLED.                                     
018600     MOVE     "CF000"  TO  CF-CALLER.                                     
018700     CALL     "CF010"  USING  CF-CALLING-DATA                             
018800                              FILE-DEFS.                                  
018900     PERFORM  BB090-TEST-RETURN-CODE THRU BB090-EXIT.                     
019000*                                                                         
019100 BB020-EXIT.                                                              
019200     EXIT.                                                                
019300*                                                                         
019400*==================================================================       
019500*   BB030 - CF020, INCOME/EXPENSE ANALYTICS SUMMARY AND                   
019600*   RECURRING-CHARGE DETECTION (ONE PROGRAM COVERS BOTH - SEE             
019700*   CF020'S OWN CHANGE LOG - AS THEY SHARE THE ONE TRANSACTION            
019800*   TABLE BUILT FROM CFTRANWK).                                           
019900*==================================================================       
020000*                                                                         
020100 BB030-RUN-ANALYSE              SECTION.                                  
020200*****************************************                                 
020300*                                                                         
020400     MOVE     "CF020"  TO  CF-CALLED.                                     
020500     MOVE     "CF000"  TO  CF-CALLER.                                     
020600     CALL     "CF020"  USING  CF-CALLING-DATA                             
020700                              FILE-DEFS.                                  
020800     PERFORM  BB090-TEST-RETURN-CODE THRU BB090-EXIT.                     
020900*                                                                         
021000 BB030-EXIT.                                                              
021100     EXIT.                                                                
021200*                                                                         
021300*==================================================================       
021400*   BB040 - CF030, BUDGET PROPOSAL FROM THE CATEGORY TOTALS.              
021500*==================================================================       
021600*                                                                         
021700 BB040-RUN-BUDGET                SECTION.                                 
021800*****************************************                                 
021900*                                                                         
022000     MOVE     "CF030"  TO  CF-CALLED.                                     
022100     MOVE     "CF000"  TO  CF-CALLER.                                     
022200     CALL     "CF030"  USING  CF-CALLING-DATA                             
022300                              FILE-DEFS.                                  
022400     PERFORM  BB090-TEST-RETURN-CODE THRU BB090-EXIT.                     
022500*                                                                         
022600 BB040-EXIT.                                                              
022700     EXIT.                                                                
022800*                                                                         
022900*==================================================================       
023000*   BB050 - CF040, DEBT PAYOFF SIMULATION.                                
023100*==================================================================       
023200*                                                                         
023300 BB050-RUN-DEBT-PLAN            SECTION.                                  
023400*****************************************                                 
023500*                                                                         
023600     MOVE     "CF040"  TO  CF-CALLED.                                     
023700     MOVE     "CF000"  TO  CF-CALLER.                                     
023800     CALL     "CF040"  USING  CF-CALLING-DATA                             
023900                              FILE-DEFS.                                  
024000     PERFORM  BB090-TEST-RETURN-CODE THRU BB090-EXIT.                     
024100*                                                                         
024200 BB050-EXIT.                                                              
024300     EXIT.                                                                
024400*                                                                         
024500*==================================================================       
024600*   BB060 - CF050, THE PRINT REPORT. TAKES NO PARAMETERS.                 
024700*==================================================================       
024800*                                                                         
024900 BB060-RUN-REPORT                SECTION.                                 
025000*****************************************                                 
025100*                                                                         
025200     MOVE     "CF050"  TO  CF-CALLED.                                     
025300     MOVE     "CF000"  TO  CF-CALLER.                                     
025400     CALL     "CF050".                                                    
025500     PERFORM  BB090-TEST-RETURN-CODE THRU BB090-EXIT.                     
025600*                                                                         
025700 BB060-EXIT.                                                              
025800     EXIT.                                                                
025900*                                                                         
026000*==================================================================       
026100*   BB090 - COMMON ABEND TEST. A NON-ZERO RETURN-CODE FROM A              
026200*   CALLED STAGE STOPS THE CHAIN RATHER THAN FEEDING A PARTIAL            
026300*   WORK FILE TO THE NEXT PROGRAM.                                        
026400*==================================================================       
026500*                                                                         
026600 BB090-TEST-RETURN-CODE          SECTION.                                 
026700*****************************************                                 
026800*                                                                         
026900     MOVE     RETURN-CODE  TO  W000-RETURN-CODE.                          
027000     IF       W000-RETURN-CODE NOT = ZERO                                 
027100              MOVE "Y" TO W000-STOP-FLAG.                                 
027200*                                                                         
027300 BB090-EXIT.                                                              
027400     EXIT.                                                                
027500*                                                                         
