000100*******************************************************************       
000200*                                                                 *       
000300*             TRANSACTION LOAD AND NORMALIZE  -  CF010           *        
000400*         CASH-FLOW ADVISORY SUITE - CALLED BY CF000             *        
000500*                                                                 *       
000600*******************************************************************       
000700*                                                                         
000800 IDENTIFICATION           DIVISION.                                       
000900*=================================                                        
001000*                                                                         
001100      PROGRAM-ID.          CF010.                                         
001200      AUTHOR.              V B COEN.                                      
001300      INSTALLATION.        APPLEWOOD COMPUTERS.                           
001400      DATE-WRITTEN.        12/06/87.                                      
001500      DATE-COMPILED.                                                      
001600      SECURITY.            COPYRIGHT (C) 1987-2026 & LATER,               
001700                            VINCENT BRYAN COEN.                           
001800                            DISTRIBUTED UNDER THE GNU GENERAL             
001900                            PUBLIC LICENSE. SEE FILE COPYING.             
002000*                                                                         
002100* REMARKS.             READS TRANSACTION-IN, ONE DELIMITED LINE           
002200*                      PER TRANSACTION, UNSTRINGS IT TO THE RAW           
002300*                      LAYOUT AND NORMALIZES EACH FIELD TO THE            
002400*                      TXN-REC SHAPE, WRITING CFTRANWK FOR CF020.         
002500*                      A RECORD WHOSE DATE CANNOT BE PARSED IN            
002600*                      ANY OF THE THREE ACCEPTED FORMS IS COUNTED         
002700*                      AND DROPPED, NOT WRITTEN.                          
002800*                                                                         
002900* CALLED MODULES.      NONE.                                              
003000*                                                                         
003100* CHANGES:                                                                
003200* 12/06/87 VBC - CREATED.                                                 
003300* 03/04/89 VBC - ADDED THE US-FORMAT DATE BRANCH - ISO WAS THE            
003400*                ONLY FORMAT SUPPORTED UNTIL CLIENT #61 SENT A            
003500*                US BANK EXPORT.                                          
003600* 19/09/94 GH  - DD/MM/YYYY BRANCH ADDED FOR UK BANK EXPORTS.             
003700*                ISO TRIED FIRST, THEN US, THEN UK, PER THE SPEC          
003800*                FROM THE ANALYST - DO NOT RE-ORDER THESE TESTS.          
003900* 21/02/99 VBC - Y2K: TXN-DATE HELD AS 9(8) CCYYMMDD THROUGHOUT -         
004000*                CONFIRMED NO 2-DIGIT YEAR STORAGE ANYWHERE IN            
004100*                THIS MODULE.                                             
004200* 14/11/03 GH  - MERCHANT FALLBACK NOW USES THE FIRST WORD OF             
004300*                THE DESCRIPTION WHEN THE MERCHANT FIELD IS               
004400*                BLANK, FALLING BACK AGAIN TO "Unknown".                  
004500* 30/07/08 VBC - CURRENCY NOW FORCED TO UPPER CASE ON THE WAY IN          
004600*                RATHER THAN LEAVING IT TO CF050 AT PRINT TIME.           
004700*                                                                         
004725* 30/06/16 GH  - COPY TEXT-NAMES CHANGED TO LOWER CASE TO MATCH           
004750*                THE COPYBOOK FILE NAMES ON DISK.                         
004775*                                                                         
004780* 22/11/17 GH  - MERCHANT FALLBACK LITERAL CHANGED FROM                   
004782*                "UNKNOWN" TO "Unknown" - THE ANALYST'S SPEC              
004784*                QUOTES THE VALUE TITLE-CASE, NOT ALL-CAPS.               
004786* 22/11/17 GH  - ADDED THE SHOP'S STANDARD PROG-NAME                      
004788*                VERSION-CONSTANT (77-LEVEL).                             
004800*******************************************************************       
004900*                                                                         
005000 ENVIRONMENT              DIVISION.                                       
005100*=================================                                        
005200*                                                                         
005300 CONFIGURATION            SECTION.                                        
005400 SPECIAL-NAMES.                                                           
005500     C01                  IS TOP-OF-FORM.                                 
005600*                                                                         
005700 INPUT-OUTPUT             SECTION.                                        
005800 FILE-CONTROL.                                                            
005900     SELECT   TRANSACTION-IN-FILE                                         
006000                            ASSIGN       TO "TRANSACTION-IN"              
006100                            ORGANIZATION IS LINE SEQUENTIAL               
006200                            FILE STATUS  IS W010-TRANI-STATUS.            
006300*                                                                         
006400     SELECT   CFTRANWK-FILE                                               
006500                            ASSIGN       TO "CFTRANWK"                    
006600                            ORGANIZATION IS LINE SEQUENTIAL               
006700                            FILE STATUS  IS W010-CFTWK-STATUS.            
006800*                                                                         
006900 DATA                     DIVISION.                                       
007000*=================================                                        
007100*                                                                         
007200 FILE                     SECTION.                                        
007300*                                                                         
007400 FD  TRANSACTION-IN-FILE.                                                 
007500 01  TRANI-RECORD             PIC X(120).                                 
007600*                                                                         
007700 FD  CFTRANWK-FILE.                                                       
007800 01  CFTWK-RECORD.                                                        
007900     03  CFTWK-DATE                PIC 9(8).                              
008000     03  CFTWK-MERCHANT            PIC X(30).                             
008100     03  CFTWK-AMOUNT              PIC S9(9)V99                           
008200                                   SIGN IS TRAILING SEPARATE.             
008300     03  CFTWK-CURRENCY            PIC X(3).                              
008400     03  CFTWK-CATEGORY            PIC X(20).                             
008500     03  CFTWK-DESC                PIC X(40).                             
008600     03  CFTWK-ACCOUNT             PIC X(15).                             
008700     03  FILLER                    PIC X(4).                              
008800*                                                                         
008900 WORKING-STORAGE          SECTION.                                        
009000*-------------------------------                                          
009100*                                                                         
009150 77  PROG-NAME               PIC X(14)  VALUE "CF010 (1.0.00)".           
009160*                                                                         
009200 COPY     "cftrnrw.cob".                                                  
009300 COPY     "cftrnrm.cob".                                                  
009400*                                                                         
009500 01  W010-STATUS-AREA.                                                    
009600     03  W010-TRANI-STATUS         PIC XX.                                
009700     03  W010-CFTWK-STATUS         PIC XX.                                
009800     03  W010-EOF-TRANI            PIC X       VALUE "N".                 
009900         88  W010-AT-EOF-TRANI             VALUE "Y".                     
010000     03  FILLER                    PIC X(4).                              
010100*                                                                         
010200 01  W010-COUNTERS.                                                       
010300     03  W010-DELIM-PTR            PIC 9(3)    COMP.                      
010400     03  W010-DOT-COUNT            PIC 9       COMP.                      
010500     03  FILLER                    PIC X(4).                              
010600*                                                                         
010700*  DATE-TRIPLE-FORMAT WORK AREA - SAME REDEFINES TECHNIQUE AS             
010800*  MAPS04'S WS-UK/WS-USA/WS-INTL, RESTATED FOR THE THREE FORMS            
010900*  THIS SPEC ACCEPTS (ISO FIRST, THEN US, THEN UK).                       
011000*                                                                         
011100 01  W010-DATE-WORK                PIC X(10).                             
011200 01  W010-DATE-ISO  REDEFINES W010-DATE-WORK.                             
011300     03  W010-ISO-CCYY             PIC 9(4).                              
011400     03  FILLER                    PIC X.                                 
011500     03  W010-ISO-MM               PIC 99.                                
011600     03  FILLER                    PIC X.                                 
011700     03  W010-ISO-DD               PIC 99.                                
011800 01  W010-DATE-USA  REDEFINES W010-DATE-WORK.                             
011900     03  W010-USA-MM               PIC 99.                                
012000     03  FILLER                    PIC X.                                 
012100     03  W010-USA-DD               PIC 99.                                
012200     03  FILLER                    PIC X.                                 
012300     03  W010-USA-CCYY             PIC 9(4).                              
012400 01  W010-DATE-DMY  REDEFINES W010-DATE-WORK.                             
012500     03  W010-DMY-DD               PIC 99.                                
012600     03  FILLER                    PIC X.                                 
012700     03  W010-DMY-MM               PIC 99.                                
012800     03  FILLER                    PIC X.                                 
012900     03  W010-DMY-CCYY             PIC 9(4).                              
013000*                                                                         
013100 01  W010-DATE-VALID               PIC X       VALUE "N".                 
013200     88  W010-DATE-OK                      VALUE "Y".                     
013300*                                                                         
013400*  AMOUNT-PARSE WORK AREA.                                                
013500*                                                                         
013600 01  W010-AMT-SIGN                 PIC X       VALUE "+".                 
013700 01  W010-AMT-WHOLE-TEXT           PIC X(9)    JUSTIFIED RIGHT.           
013800 01  W010-AMT-FRAC-TEXT            PIC XX      VALUE "00".                
013900 01  W010-AMT-WHOLE-NUM  REDEFINES W010-AMT-WHOLE-TEXT                    
014000                                   PIC 9(9).                              
014100 01  W010-AMT-FRAC-NUM  REDEFINES W010-AMT-FRAC-TEXT                      
014200                                   PIC 99.                                
014300*                                                                         
014400 01  W010-MERCHANT-WORDS.                                                 
014500     03  W010-DESC-FIRST-WORD      PIC X(40).                             
014600     03  FILLER                    PIC X(40).                             
014700*                                                                         
014800 LINKAGE                  SECTION.                                        
014900*------------------------------                                           
015000*                                                                         
015100 COPY     "cfcalld.cob".                                                  
015200 COPY     "cffiles.cob".                                                  
015300*                                                                         
015400 PROCEDURE                DIVISION USING CF-CALLING-DATA                  
015500                                          FILE-DEFS.                      
015600*==========================================================               
015700*                                                                         
015800 AA000-MAIN                  SECTION.                                     
015900*************************************                                     
016000*                                                                         
016100     MOVE     ZERO  TO  CF-TXN-LOADED                                     
016200                        CF-TXN-REJECTED.                                  
016300*                                                                         
016400     OPEN     INPUT  TRANSACTION-IN-FILE.                                 
016500     OPEN     OUTPUT CFTRANWK-FILE.                                       
016600*                                                                         
016700     PERFORM  BB010-LOAD-ONE  THRU  BB010-EXIT                            
016800              UNTIL  W010-AT-EOF-TRANI.                                   
016900*                                                                         
017000     CLOSE    TRANSACTION-IN-FILE                                         
017100              CFTRANWK-FILE.                                              
017200*                                                                         
017300 AA000-EXIT.                                                              
017400     EXIT     PROGRAM.                                                    
017500*                                                                         
017600 BB010-LOAD-ONE                  SECTION.                                 
017700*****************************************                                 
017800*                                                                         
017900     READ     TRANSACTION-IN-FILE                                         
018000              AT END                                                      
018100                       MOVE "Y" TO W010-EOF-TRANI                         
018200                       GO TO BB010-EXIT.                                  
018300*                                                                         
018400     PERFORM  BB020-UNSTRING-RAW    THRU  BB020-EXIT.                     
018500     PERFORM  BB030-PARSE-DATE      THRU  BB030-EXIT.                     
018600*                                                                         
018700     IF       NOT W010-DATE-OK                                            
018800              ADD  1  TO  CF-TXN-REJECTED                                 
018900              GO TO BB010-EXIT.                                           
019000*                                                                         
019100     PERFORM  BB040-DERIVE-MERCHANT THRU  BB040-EXIT.                     
019200     PERFORM  BB050-PARSE-AMOUNT    THRU  BB050-EXIT.                     
019300     PERFORM  BB060-DEFAULT-FIELDS  THRU  BB060-EXIT.                     
019400     PERFORM  BB070-WRITE-WORK-REC  THRU  BB070-EXIT.                     
019500*                                                                         
019600     ADD      1  TO  CF-TXN-LOADED.                                       
019700*                                                                         
019800 BB010-EXIT.                                                              
019900     EXIT.                                                                
020000*                                                                         
020100 BB020-UNSTRING-RAW               SECTION.                                
020200******************************************                                
020300*                                                                         
020400*  RAW LAYOUT ORDER PER SPEC - DATE, MERCHANT, AMOUNT,                    
020500*  CURRENCY, CATEGORY, DESC, ACCOUNT - COMMA DELIMITED.                   
020600*                                                                         
020700     MOVE     1  TO  W010-DELIM-PTR.                                      
020800     UNSTRING TRANI-RECORD  DELIMITED BY ","                              
020900              INTO   RAW-DATE                                             
021000                     RAW-MERCHANT                                         
021100                     RAW-AMOUNT                                           
021200                     RAW-CURRENCY                                         
021300                     RAW-CATEGORY                                         
021400                     RAW-DESC                                             
021500                     RAW-ACCOUNT                                          
021600              POINTER  W010-DELIM-PTR                                     
021700     END-UNSTRING.                                                        
021800*                                                                         
021900 BB020-EXIT.                                                              
022000     EXIT.                                                                
022100*                                                                         
022200 BB030-PARSE-DATE                  SECTION.                               
022300*******************************************                               
022400*                                                                         
022500     MOVE     "N"  TO  W010-DATE-VALID.                                   
022600     MOVE     RAW-DATE (1:10)  TO  W010-DATE-WORK.                        
022700*                                                                         
022800*  TRY ISO (CCYY-MM-DD) FIRST.                                            
022900*                                                                         
023000     IF       W010-DATE-WORK (5:1) = "-"  AND                             
023100              W010-DATE-WORK (8:1) = "-"  AND                             
023200              W010-ISO-CCYY  IS NUMERIC   AND                             
023300              W010-ISO-MM    IS NUMERIC   AND                             
023400              W010-ISO-DD    IS NUMERIC   AND                             
023500              W010-ISO-MM  > ZERO AND < 13 AND                            
023600              W010-ISO-DD  > ZERO AND < 32                                
023700              MOVE  W010-ISO-CCYY  TO  TXN-DATE (1:4)                     
023800              MOVE  W010-ISO-MM    TO  TXN-DATE (5:2)                     
023900              MOVE  W010-ISO-DD    TO  TXN-DATE (7:2)                     
024000              MOVE  "Y"  TO  W010-DATE-VALID                              
024100              GO TO BB030-EXIT.                                           
024200*                                                                         
024300*  THEN US (MM/DD/YYYY).                                                  
024400*                                                                         
024500     IF       W010-DATE-WORK (3:1) = "/"  AND                             
024600              W010-DATE-WORK (6:1) = "/"  AND                             
024700              W010-USA-CCYY  IS NUMERIC   AND                             
024800              W010-USA-MM    IS NUMERIC   AND                             
024900              W010-USA-DD    IS NUMERIC   AND                             
025000              W010-USA-MM  > ZERO AND < 13 AND                            
025100              W010-USA-DD  > ZERO AND < 32                                
025200              MOVE  W010-USA-CCYY  TO  TXN-DATE (1:4)                     
025300              MOVE  W010-USA-MM    TO  TXN-DATE (5:2)                     
025400              MOVE  W010-USA-DD    TO  TXN-DATE (7:2)                     
025500              MOVE  "Y"  TO  W010-DATE-VALID                              
025600              GO TO BB030-EXIT.                                           
025700*                                                                         
025800*  THEN UK / DMY (DD/MM/YYYY).                                            
025900*                                                                         
026000     IF       W010-DATE-WORK (3:1) = "/"  AND                             
026100              W010-DATE-WORK (6:1) = "/"  AND                             
026200              W010-DMY-CCYY  IS NUMERIC   AND                             
026300              W010-DMY-MM    IS NUMERIC   AND                             
026400              W010-DMY-DD    IS NUMERIC   AND                             
026500              W010-DMY-MM  > ZERO AND < 13 AND                            
026600              W010-DMY-DD  > ZERO AND < 32                                
026700              MOVE  W010-DMY-CCYY  TO  TXN-DATE (1:4)                     
026800              MOVE  W010-DMY-MM    TO  TXN-DATE (5:2)                     
026900              MOVE  W010-DMY-DD    TO  TXN-DATE (7:2)                     
027000              MOVE  "Y"  TO  W010-DATE-VALID.                             
027100*                                                                         
027200 BB030-EXIT.                                                              
027300     EXIT.                                                                
027400*                                                                         
027500 BB040-DERIVE-MERCHANT              SECTION.                              
027600********************************************                              
027700*                                                                         
027800     IF       RAW-MERCHANT NOT = SPACES                                   
027900              MOVE  RAW-MERCHANT  TO  TXN-MERCHANT                        
028000              GO TO BB040-EXIT.                                           
028100*                                                                         
028200     MOVE     SPACES  TO  W010-MERCHANT-WORDS.                            
028300     IF       RAW-DESC = SPACES                                           
028400              MOVE  "Unknown"  TO  TXN-MERCHANT                           
028500              GO TO BB040-EXIT.                                           
028600*                                                                         
028700     UNSTRING RAW-DESC  DELIMITED BY SPACE                                
028800              INTO  W010-DESC-FIRST-WORD                                  
028900     END-UNSTRING.                                                        
029000     IF       W010-DESC-FIRST-WORD = SPACES                               
029100              MOVE  "Unknown"  TO  TXN-MERCHANT                           
029200     ELSE                                                                 
029300              MOVE  W010-DESC-FIRST-WORD  TO  TXN-MERCHANT.               
029400*                                                                         
029500 BB040-EXIT.                                                              
029600     EXIT.                                                                
029700*                                                                         
029800 BB050-PARSE-AMOUNT                  SECTION.                             
029900*********************************************                             
030000*                                                                         
030100     MOVE     "+"     TO  W010-AMT-SIGN.                                  
030200     MOVE     SPACES  TO  W010-AMT-WHOLE-TEXT.                            
030300     MOVE     "00"    TO  W010-AMT-FRAC-TEXT.                             
030400     MOVE     ZERO    TO  W010-DOT-COUNT                                  
030500                          TXN-AMOUNT.                                     
030600*                                                                         
030700     IF       RAW-AMOUNT = SPACES                                         
030800              GO TO BB050-EXIT.                                           
030900*                                                                         
031000     IF       RAW-AMOUNT (1:1) = "-"                                      
031100              MOVE  "-"  TO  W010-AMT-SIGN.                               
031200*                                                                         
031300     INSPECT  RAW-AMOUNT  TALLYING  W010-DOT-COUNT  FOR ALL ".".          
031400*                                                                         
031500     IF       W010-DOT-COUNT = ZERO                                       
031600              IF     W010-AMT-SIGN = "-"                                  
031700                     MOVE  RAW-AMOUNT (2:11)  TO  W010-AMT-WHOLE-TEXT     
031800              ELSE                                                        
031900                     MOVE  RAW-AMOUNT         TO  W010-AMT-WHOLE-TEXT     
032000              END-IF                                                      
032100     ELSE                                                                 
032200              IF     W010-AMT-SIGN = "-"                                  
032300                     UNSTRING RAW-AMOUNT (2:11)  DELIMITED BY "."         
032400                              INTO  W010-AMT-WHOLE-TEXT                   
032500                                    W010-AMT-FRAC-TEXT                    
032600                     END-UNSTRING                                         
032700              ELSE                                                        
032800                     UNSTRING RAW-AMOUNT  DELIMITED BY "."                
032900                              INTO  W010-AMT-WHOLE-TEXT                   
033000                                    W010-AMT-FRAC-TEXT                    
033100                     END-UNSTRING                                         
033200              END-IF                                                      
033300              IF     W010-AMT-FRAC-TEXT = SPACES                          
033400                     MOVE  "00"  TO  W010-AMT-FRAC-TEXT                   
033500              END-IF                                                      
033600              IF     W010-AMT-FRAC-TEXT (2:1) = SPACE                     
033700                     MOVE  "0"  TO  W010-AMT-FRAC-TEXT (2:1)              
033800              END-IF.                                                     
033900*                                                                         
034000     INSPECT  W010-AMT-WHOLE-TEXT  REPLACING  ALL  SPACE  BY  "0".        
034100*                                                                         
034200     COMPUTE  TXN-AMOUNT = W010-AMT-WHOLE-NUM +                           
034300                           (W010-AMT-FRAC-NUM / 100).                     
034400     IF       W010-AMT-SIGN = "-"                                         
034500              MULTIPLY  -1  BY  TXN-AMOUNT.                               
034600*                                                                         
034700 BB050-EXIT.                                                              
034800     EXIT.                                                                
034900*                                                                         
035000 BB060-DEFAULT-FIELDS                SECTION.                             
035100*********************************************                             
035200*                                                                         
035300     IF       RAW-CURRENCY = SPACES                                       
035400              MOVE  "USD"  TO  TXN-CURRENCY                               
035500     ELSE                                                                 
035600              MOVE  RAW-CURRENCY  TO  TXN-CURRENCY                        
035700              INSPECT  TXN-CURRENCY  CONVERTING                           
035800                       "abcdefghijklmnopqrstuvwxyz"                       
035900                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                      
036000*                                                                         
036100     MOVE     RAW-CATEGORY  TO  TXN-CATEGORY.                             
036200     MOVE     RAW-DESC      TO  TXN-DESC.                                 
036300     MOVE     RAW-ACCOUNT   TO  TXN-ACCOUNT.                              
036400*                                                                         
036500 BB060-EXIT.                                                              
036600     EXIT.                                                                
036700*                                                                         
036800 BB070-WRITE-WORK-REC                SECTION.                             
036900*********************************************                             
037000*                                                                         
037100     MOVE     SPACES        TO  CFTWK-RECORD.                             
037200     MOVE     TXN-DATE      TO  CFTWK-DATE.                               
037300     MOVE     TXN-MERCHANT  TO  CFTWK-MERCHANT.                           
037400     MOVE     TXN-AMOUNT    TO  CFTWK-AMOUNT.                             
037500     MOVE     TXN-CURRENCY  TO  CFTWK-CURRENCY.                           
037600     MOVE     TXN-CATEGORY  TO  CFTWK-CATEGORY.                           
037700     MOVE     TXN-DESC      TO  CFTWK-DESC.                               
037800     MOVE     TXN-ACCOUNT   TO  CFTWK-ACCOUNT.                            
037900*                                                                         
038000     WRITE    CFTWK-RECORD.                                               
038100*                                                                         
038200 BB070-EXIT.                                                              
038300     EXIT.                                                                
038400*                                                                         
