000100*******************************************************************       
000200*                                                                 *       
000300*        CASH-FLOW ANALYTICS - SUMMARY & RECURRING  -  CF020     *        
000400*         CASH-FLOW ADVISORY SUITE - CALLED BY CF000             *        
000500*                                                                 *       
000600*******************************************************************       
000700*                                                                         
000800 IDENTIFICATION           DIVISION.                                       
000900*=================================                                        
001000*                                                                         
001100      PROGRAM-ID.          CF020.                                         
001200      AUTHOR.              V B COEN.                                      
001300      INSTALLATION.        APPLEWOOD COMPUTERS.                           
001400      DATE-WRITTEN.        13/06/87.                                      
001500      DATE-COMPILED.                                                      
001600      SECURITY.            COPYRIGHT (C) 1987-2026 & LATER,               
001700                            VINCENT BRYAN COEN.                           
001800                            DISTRIBUTED UNDER THE GNU GENERAL             
001900                            PUBLIC LICENSE. SEE FILE COPYING.             
002000*                                                                         
002100* REMARKS.             LOADS CFTRANWK INTO THE TXN TABLE, TOTALS          
002200*                      INCOME/EXPENSE/CATEGORY IN ONE PASS, THEN          
002300*                      GROUPS BY MERCHANT TO FLAG CHARGES THAT            
002400*                      RECUR ON A ROUGHLY MONTHLY CADENCE.                
002500*                      WRITES CFSUMMWK (TOTALS) AND CFRECURWK             
002600*                      (RECURRING MERCHANT LIST) FOR CF050.               
002700*                                                                         
002800* CALLED MODULES.      CF900 (CENT ROUNDING).                             
002900*                                                                         
003000* CHANGES:                                                                
003100* 13/06/87 VBC - CREATED.                                                 
003200* 22/03/90 VBC - RECURRING TEST ADDED - MEDIAN OF DAY GAPS, NO            
003300*                CALENDAR FUNCTIONS AVAILABLE ON THIS BOX SO THE          
003400*                DATE-TO-SERIAL ROUTINE (BB040) WAS WRITTEN               
003500*                IN-HOUSE - SEE THE CUMULATIVE DAYS TABLE.                
003600* 24/08/95 GH  - CAT-TABLE AND MERCHANT WORK TABLE BOTH WIDENED           
003700*                TO 200 - SEE CFCATTL.COB CHANGE OF THE SAME DATE.        
003800* 21/02/99 VBC - Y2K: DATE-TO-SERIAL USES THE FULL 4 DIGIT YEAR           
003900*                THROUGHOUT - NO 2-DIGIT WINDOWING IN THIS MODULE.        
004000* 09/11/93 VBC - CATEGORY TOTAL NOW ROUTED THROUGH CF900 SO ITS           
004100*                WIDER S9(11)V99 RESULT PICTURE IS USED.                  
004200* 14/07/97 GH  - CFSUMMWK CHANGED TO CARRY THE CATEGORY TABLE AS          
004300*                WELL AS THE TOTALS - ONE "T" HEADER ROW FOLLOWED         
004400*                BY "C" ROWS - SO CF030 DOES NOT NEED ITS OWN             
004500*                COPY OF THE CATEGORY-BUILDING LOGIC.                     
004600*                                                                         
004625* 30/06/16 GH  - COPY TEXT-NAMES CHANGED TO LOWER CASE TO MATCH           
004650*                THE COPYBOOK FILE NAMES ON DISK.                         
004675*                                                                         
004680* 14/11/17 GH  - CFSUMM.COB'S SUM-DEBT-METHOD/MONTHS/DONE                 
004682*                FIELDS TRIMMED - NEVER WIRED IN DESPITE THE              
004684*                05/05/91 NOTE ABOVE; CF050 GETS THE DEBT                 
004686*                SUMMARY LINE BY RE-READING CFDEBTWK'S "S"                
004688*                ROW DIRECTLY (BB0431 IN CF050).  SUM-TOTAL-              
004689*                INCOME/EXPENSE/NET-CASH-FLOW/REJECT-COUNT                
004691*                REMAIN - SEE CFSUMM.COB ITSELF.                          
004693*                                                                         
004694* 22/11/17 GH  - BLANK-CATEGORY FALLBACK LITERAL CHANGED                  
004695*                FROM "UNCATEGORIZED" TO "Uncategorized" TO               
004696*                MATCH THE ANALYST'S SPEC WORDING.                        
004697*                                                                         
004698* 22/11/17 GH  - ADDED THE SHOP'S STANDARD PROG-NAME                      
004699*                VERSION-CONSTANT (77-LEVEL).                             
004700*******************************************************************       
004800*                                                                         
004900 ENVIRONMENT              DIVISION.                                       
005000*=================================                                        
005100*                                                                         
005200 CONFIGURATION            SECTION.                                        
005300 SPECIAL-NAMES.                                                           
005400     C01                  IS TOP-OF-FORM.                                 
005500*                                                                         
005600 INPUT-OUTPUT             SECTION.                                        
005700 FILE-CONTROL.                                                            
005800     SELECT   CFTRANWK-FILE                                               
005900                            ASSIGN       TO "CFTRANWK"                    
006000                            ORGANIZATION IS LINE SEQUENTIAL               
006100                            FILE STATUS  IS W020-CFTWK-STATUS.            
006200*                                                                         
006300     SELECT   CFSUMMWK-FILE                                               
006400                            ASSIGN       TO "CFSUMMWK"                    
006500                            ORGANIZATION IS LINE SEQUENTIAL               
006600                            FILE STATUS  IS W020-CFSWK-STATUS.            
006700*                                                                         
006800     SELECT   CFRECURWK-FILE                                              
006900                            ASSIGN       TO "CFRECURWK"                   
007000                            ORGANIZATION IS LINE SEQUENTIAL               
007100                            FILE STATUS  IS W020-CFRWK-STATUS.            
007200*                                                                         
007300 DATA                     DIVISION.                                       
007400*=================================                                        
007500*                                                                         
007600 FILE                     SECTION.                                        
007700*                                                                         
007800 FD  CFTRANWK-FILE.                                                       
007900 01  CFTWK-RECORD.                                                        
008000     03  CFTWK-DATE                PIC 9(8).                              
008100     03  CFTWK-MERCHANT            PIC X(30).                             
008200     03  CFTWK-AMOUNT              PIC S9(9)V99                           
008300                                   SIGN IS TRAILING SEPARATE.             
008400     03  CFTWK-CURRENCY            PIC X(3).                              
008500     03  CFTWK-CATEGORY            PIC X(20).                             
008600     03  CFTWK-DESC                PIC X(40).                             
008700     03  CFTWK-ACCOUNT             PIC X(15).                             
008800     03  FILLER                    PIC X(4).                              
008900*                                                                         
009000*  RECORD TYPE "T" = ONE TOTALS HEADER ROW, WRITTEN FIRST.                
009100*  RECORD TYPE "C" = ONE CATEGORY ROW, ONE PER DISTINCT                   
009200*  CATEGORY SEEN BY BB010-SUMMARIZE - CF030 AND CF050 BOTH                
009300*  READ THIS FILE HEADER-THEN-CATEGORIES.                                 
009400*                                                                         
009500 FD  CFSUMMWK-FILE.                                                       
009600 01  CFSWK-RECORD.                                                        
009700     03  CFSWK-REC-TYPE            PIC X.                                 
009800         88  CFSWK-IS-TOTALS               VALUE "T".                     
009900         88  CFSWK-IS-CATEGORY             VALUE "C".                     
010000     03  CFSWK-TOTALS-DATA.                                               
010100         05  CFSWK-TOTAL-INCOME        PIC S9(9)V99                       
010200                                       SIGN IS TRAILING SEPARATE.         
010300         05  CFSWK-TOTAL-EXPENSE       PIC S9(9)V99                       
010400                                       SIGN IS TRAILING SEPARATE.         
010500         05  CFSWK-NET-CASH-FLOW       PIC S9(10)V99                      
010600                                       SIGN IS TRAILING SEPARATE.         
010700         05  CFSWK-REJECT-COUNT        PIC 9(5).                          
010800         05  FILLER                    PIC X(8).                          
010900     03  CFSWK-CATEGORY-DATA REDEFINES CFSWK-TOTALS-DATA.                 
011000         05  CFSWK-CAT-NAME            PIC X(20).                         
011100         05  CFSWK-CAT-TOTAL           PIC S9(11)V99                      
011200                                       SIGN IS TRAILING SEPARATE.         
011300         05  FILLER                    PIC X(16).                         
011400*                                                                         
011500 FD  CFRECURWK-FILE.                                                      
011600 01  CFRWK-RECORD.                                                        
011700     03  CFRWK-MERCHANT            PIC X(30).                             
011800     03  CFRWK-AVG-AMOUNT          PIC S9(9)V99                           
011900                                   SIGN IS TRAILING SEPARATE.             
012000     03  FILLER                    PIC X(6).                              
012100*                                                                         
012200 WORKING-STORAGE          SECTION.                                        
012300*-------------------------------                                          
012400*                                                                         
012450 77  PROG-NAME               PIC X(14)  VALUE "CF020 (1.0.00)".           
012460*                                                                         
012500 COPY     "cftrnrm.cob".                                                  
012600 COPY     "cfcattl.cob".                                                  
012700 COPY     "cfrecur.cob".                                                  
012800 COPY     "cfsumm.cob".                                                   
012900*                                                                         
013000 01  W020-STATUS-AREA.                                                    
013100     03  W020-CFTWK-STATUS         PIC XX.                                
013200     03  W020-CFSWK-STATUS         PIC XX.                                
013300     03  W020-CFRWK-STATUS         PIC XX.                                
013400     03  W020-EOF-CFTWK            PIC X       VALUE "N".                 
013500         88  W020-AT-EOF-CFTWK             VALUE "Y".                     
013600     03  FILLER                    PIC X(3).                              
013700*                                                                         
013800*  DISTINCT-MERCHANT WORK TABLE - BUILT BEFORE THE RECURRING              
013900*  PASS SO EACH MERCHANT IS TESTED ONCE, NOT ONCE PER TRANSACTION.        
014000*                                                                         
014100 01  W020-MERCHANT-TABLE-AREA.                                            
014200     03  W020-MERCHANT-COUNT       PIC 999     COMP.                      
014300     03  W020-MERCHANT-ENTRY                   OCCURS 200 TIMES           
014400                                                INDEXED BY W020-MX.       
014500         05  W020-MERCH-NAME           PIC X(30).                         
014600         05  W020-MERCH-TXN-COUNT      PIC 9(5)    COMP.                  
014700         05  FILLER                    PIC X(4).                          
014800*                                                                         
014900*  PER-MERCHANT GROUP TABLE - DATE/AMOUNT PAIRS FOR THE                   
015000*  MERCHANT CURRENTLY UNDER TEST, RE-USED FOR EACH MERCHANT.              
015100*                                                                         
015200 01  W020-GROUP-TABLE-AREA.                                               
015300     03  W020-GROUP-COUNT          PIC 9(5)    COMP.                      
015400     03  W020-GROUP-ENTRY                      OCCURS 2000 TIMES          
015500                                                INDEXED BY W020-GX.       
015600         05  W020-GROUP-DATE           PIC 9(8)       COMP.               
015700         05  W020-GROUP-SERIAL         PIC 9(7)       COMP.               
015800         05  W020-GROUP-AMOUNT         PIC S9(9)V99   COMP-3.             
015900         05  FILLER                    PIC X(4).                          
016000*                                                                         
016100*  GAP TABLE - ONE ENTRY PER PAIR OF CONSECUTIVE GROUP DATES.             
016200*                                                                         
016300 01  W020-GAP-TABLE-AREA.                                                 
016400     03  W020-GAP-COUNT            PIC 9(5)    COMP.                      
016500     03  W020-GAP-ENTRY                        OCCURS 2000 TIMES          
016600                                                INDEXED BY W020-GGX.      
016700         05  W020-GAP-DAYS             PIC S9(5)      COMP-3.             
016750         05  FILLER                    PIC X(3).                          
016800*
016900*  DATE-TO-SERIAL WORK AREA - IN-HOUSE JULIAN-STYLE ORDINAL               
017000*  DAY NUMBER, USED ONLY TO MEASURE THE GAP IN DAYS BETWEEN               
017100*  TWO DATES - SEE BB040-DATE-TO-SERIAL.                                  
017200*                                                                         
017300*  ONE ENTRY PER MONTH - DAYS ELAPSED BEFORE THAT MONTH BEGINS,           
017400*  IN A NON-LEAP YEAR - JAN, FEB, MAR, APR, MAY, JUN, JUL, AUG,           
017500*  SEP, OCT, NOV, DEC, IN THAT ORDER.                                     
017600 01  W020-CUM-DAYS-TABLE.                                                 
017700     03  FILLER  PIC 9(3)  VALUE 000.                                     
017800     03  FILLER  PIC 9(3)  VALUE 031.                                     
017900     03  FILLER  PIC 9(3)  VALUE 059.                                     
018000     03  FILLER  PIC 9(3)  VALUE 090.                                     
018100     03  FILLER  PIC 9(3)  VALUE 120.                                     
018200     03  FILLER  PIC 9(3)  VALUE 151.                                     
018300     03  FILLER  PIC 9(3)  VALUE 181.                                     
018400     03  FILLER  PIC 9(3)  VALUE 212.                                     
018500     03  FILLER  PIC 9(3)  VALUE 243.                                     
018600     03  FILLER  PIC 9(3)  VALUE 273.                                     
018700     03  FILLER  PIC 9(3)  VALUE 304.                                     
018800     03  FILLER  PIC 9(3)  VALUE 334.                                     
018900 01  W020-CUM-DAYS  REDEFINES W020-CUM-DAYS-TABLE.                        
019000     03  W020-CUM-DAYS-OF          PIC 9(3)   OCCURS 12                   
019100                                              INDEXED BY W020-CDX.        
019200*                                                                         
019300 01  W020-DATE-PARTS.                                                     
019400     03  W020-DTS-CCYY             PIC 9(4).                              
019500     03  W020-DTS-MM               PIC 99.                                
019600     03  W020-DTS-DD               PIC 99.                                
019700 01  W020-DATE-IN     REDEFINES W020-DATE-PARTS  PIC 9(8).                
019800*                                                                         
019900 01  W020-SERIAL-WORK.                                                    
020000     03  W020-SER-YEARS-1          PIC 9(4)   COMP.                       
020100     03  W020-SER-REM4             PIC 9(4)   COMP.                       
020200     03  W020-SER-REM100           PIC 9(4)   COMP.                       
020300     03  W020-SER-REM400           PIC 9(4)   COMP.                       
020400     03  W020-SER-LEAP-FLAG        PIC X       VALUE "N".                 
020500         88  W020-YEAR-IS-LEAP             VALUE "Y".                     
020600     03  FILLER                    PIC X(5).                              
020700*                                                                         
020800*  MISCELLANEOUS ACCUMULATORS AND SWAP AREA FOR THE BUBBLE                
020900*  SORTS AND THE CATEGORY/MERCHANT LOOKUPS.                               
021000*                                                                         
021100 01  W020-WORK-FIELDS.                                                    
021200     03  W020-ABS-AMOUNT           PIC S9(9)V99   COMP-3.                 
021300     03  W020-CATEGORY-KEY         PIC X(20).                             
021400     03  W020-FOUND-FLAG           PIC X       VALUE "N".                 
021500         88  W020-FOUND                    VALUE "Y".                     
021600     03  W020-MEDIAN-IX            PIC 9(5)    COMP.                      
021700     03  W020-AMOUNT-SUM           PIC S9(11)V99  COMP-3.                 
021800     03  W020-SWAP-DATE            PIC 9(8)       COMP.                   
021900     03  W020-SWAP-SERIAL          PIC 9(7)       COMP.                   
022000     03  W020-SWAP-AMOUNT          PIC S9(9)V99   COMP-3.                 
022100     03  W020-SWAP-GAP             PIC S9(5)      COMP-3.                 
022200     03  W020-SORTED-FLAG          PIC X       VALUE "N".                 
022300         88  W020-TABLE-SORTED             VALUE "Y".                     
022400     03  FILLER                    PIC X(4).                              
022500*                                                                         
022600 01  W900-FUNCTION-CODE            PIC 9.                                 
022700 01  W900-AMOUNT-1                 PIC S9(11)V9999.                       
022800 01  W900-AMOUNT-2                 PIC S9(11)V9999.                       
022900 01  W900-RESULT                   PIC S9(11)V99   COMP-3.                
023000*                                                                         
023100 LINKAGE                  SECTION.                                        
023200*------------------------------                                           
023300*                                                                         
023400 COPY     "cfcalld.cob".                                                  
023500 COPY     "cffiles.cob".                                                  
023600*                                                                         
023700 PROCEDURE                DIVISION USING CF-CALLING-DATA                  
023800                                          FILE-DEFS.                      
023900*==========================================================               
024000*                                                                         
024100 AA000-MAIN                  SECTION.                                     
024200*************************************                                     
024300*                                                                         
024400     MOVE     ZERO  TO  TXN-COUNT                                         
024500                        CAT-COUNT                                         
024600                        REC-COUNT                                         
024700                        SUM-TOTAL-INCOME                                  
024800                        SUM-TOTAL-EXPENSE                                 
024900                        SUM-NET-CASH-FLOW                                 
025000                        SUM-REJECT-COUNT.                                 
025100*                                                                         
025200     PERFORM  BB005-LOAD-TRANSACTIONS  THRU  BB005-EXIT.                  
025300     PERFORM  BB010-SUMMARIZE          THRU  BB010-EXIT.                  
025400     PERFORM  BB030-FIND-RECURRING     THRU  BB030-EXIT.                  
025500     PERFORM  BB090-WRITE-SUMMARY      THRU  BB090-EXIT.                  
025600     PERFORM  BB095-WRITE-RECURRING    THRU  BB095-EXIT.                  
025700*                                                                         
025800 AA000-EXIT.                                                              
025900     EXIT     PROGRAM.                                                    
026000*                                                                         
026100*==================================================================       
026200*   BB005 - LOAD THE NORMALIZED TRANSACTIONS BUILT BY CF010.              
026300*==================================================================       
026400*                                                                         
026500 BB005-LOAD-TRANSACTIONS         SECTION.                                 
026600*****************************************                                 
026700*                                                                         
026800     OPEN     INPUT  CFTRANWK-FILE.                                       
026900     MOVE     "N"  TO  W020-EOF-CFTWK.                                    
027000     PERFORM  BB006-LOAD-ONE  THRU  BB006-EXIT                            
027100              UNTIL  W020-AT-EOF-CFTWK.                                   
027200     CLOSE    CFTRANWK-FILE.                                              
027300*                                                                         
027400 BB005-EXIT.                                                              
027500     EXIT.                                                                
027600*                                                                         
027700 BB006-LOAD-ONE                    SECTION.                               
027800*******************************************                               
027900*                                                                         
028000     READ     CFTRANWK-FILE                                               
028100              AT END                                                      
028200                       MOVE "Y" TO W020-EOF-CFTWK                         
028300                       GO TO BB006-EXIT.                                  
028400*                                                                         
028500     ADD      1  TO  TXN-COUNT.                                           
028600     SET      TXN-IX  TO  TXN-COUNT.                                      
028700     MOVE     CFTWK-DATE      TO  TXN-T-DATE (TXN-IX).                    
028800     MOVE     CFTWK-MERCHANT  TO  TXN-T-MERCHANT (TXN-IX).                
028900     MOVE     CFTWK-AMOUNT    TO  TXN-T-AMOUNT (TXN-IX).                  
029000     MOVE     CFTWK-CURRENCY  TO  TXN-T-CURRENCY (TXN-IX).                
029100     MOVE     CFTWK-CATEGORY  TO  TXN-T-CATEGORY (TXN-IX).                
029200     MOVE     CFTWK-DESC      TO  TXN-T-DESC (TXN-IX).                    
029300     MOVE     CFTWK-ACCOUNT   TO  TXN-T-ACCOUNT (TXN-IX).                 
029400*                                                                         
029500 BB006-EXIT.                                                              
029600     EXIT.                                                                
029700*                                                                         
029800*==================================================================       
029900*   BB010 - SINGLE PASS INCOME / EXPENSE / CATEGORY TOTALS.               
030000*==================================================================       
030100*                                                                         
030200 BB010-SUMMARIZE                    SECTION.                              
030300********************************************                              
030400*                                                                         
030500     PERFORM  BB011-SUMMARIZE-ONE  THRU  BB011-EXIT                       
030600              VARYING  TXN-IX  FROM  1  BY  1                             
030700              UNTIL    TXN-IX  >  TXN-COUNT.                              
030800*                                                                         
030900     MOVE     1  TO  W900-FUNCTION-CODE.                                  
031000     MOVE     SUM-TOTAL-INCOME  TO  W900-AMOUNT-1.                        
031100     CALL     "CF900"  USING  W900-FUNCTION-CODE                          
031200                              W900-AMOUNT-1                               
031300                              W900-AMOUNT-2                               
031400                              W900-RESULT.                                
031500     MOVE     W900-RESULT  TO  SUM-TOTAL-INCOME.                          
031600*                                                                         
031700     MOVE     SUM-TOTAL-EXPENSE  TO  W900-AMOUNT-1.                       
031800     CALL     "CF900"  USING  W900-FUNCTION-CODE                          
031900                              W900-AMOUNT-1                               
032000                              W900-AMOUNT-2                               
032100                              W900-RESULT.                                
032200     MOVE     W900-RESULT  TO  SUM-TOTAL-EXPENSE.                         
032300*                                                                         
032400     COMPUTE  SUM-NET-CASH-FLOW = SUM-TOTAL-INCOME - SUM-TOTAL-EXPENSE.   
032500*                                                                         
032600 BB010-EXIT.                                                              
032700     EXIT.                                                                
032800*                                                                         
032900 BB011-SUMMARIZE-ONE                 SECTION.                             
033000*********************************************                             
033100*                                                                         
033200     IF       TXN-T-AMOUNT (TXN-IX) > ZERO                                
033300              ADD  TXN-T-AMOUNT (TXN-IX)  TO  SUM-TOTAL-INCOME            
033400              MOVE TXN-T-AMOUNT (TXN-IX)  TO  W020-ABS-AMOUNT             
033500     ELSE                                                                 
033600              COMPUTE W020-ABS-AMOUNT = TXN-T-AMOUNT (TXN-IX) * -1        
033700              ADD  W020-ABS-AMOUNT  TO  SUM-TOTAL-EXPENSE.                
033800*                                                                         
033900     IF       TXN-T-CATEGORY (TXN-IX) = SPACES                            
034000              MOVE  "Uncategorized"  TO  W020-CATEGORY-KEY                
034100     ELSE                                                                 
034200              MOVE  TXN-T-CATEGORY (TXN-IX)  TO  W020-CATEGORY-KEY.       
034300*                                                                         
034400     PERFORM  BB012-FIND-CATEGORY  THRU  BB012-EXIT.                      
034500     ADD      W020-ABS-AMOUNT  TO  CAT-T-TOTAL (CAT-IX).                  
034600*                                                                         
034700 BB011-EXIT.                                                              
034800     EXIT.                                                                
034900*                                                                         
035000 BB012-FIND-CATEGORY                 SECTION.                             
035100*********************************************                             
035200*                                                                         
035300     MOVE     "N"  TO  W020-FOUND-FLAG.                                   
035400     PERFORM  BB013-TEST-CATEGORY  THRU  BB013-EXIT                       
035500              VARYING  CAT-IX  FROM  1  BY  1                             
035600              UNTIL    CAT-IX  >  CAT-COUNT                               
035700              OR       W020-FOUND.                                        
035800*                                                                         
035900     IF       W020-FOUND                                                  
036000              GO TO BB012-EXIT.                                           
036100*                                                                         
036200     ADD      1  TO  CAT-COUNT.                                           
036300     SET      CAT-IX  TO  CAT-COUNT.                                      
036400     MOVE     W020-CATEGORY-KEY  TO  CAT-T-NAME (CAT-IX).                 
036500     MOVE     ZERO               TO  CAT-T-TOTAL (CAT-IX).                
036600*                                                                         
036700 BB012-EXIT.                                                              
036800     EXIT.                                                                
036900*                                                                         
037000 BB013-TEST-CATEGORY                 SECTION.                             
037100*********************************************                             
037200*                                                                         
037300     IF       CAT-T-NAME (CAT-IX) = W020-CATEGORY-KEY                     
037400              MOVE "Y" TO W020-FOUND-FLAG.                                
037500*                                                                         
037600 BB013-EXIT.                                                              
037700     EXIT.                                                                
037800*                                                                         
037900*==================================================================       
038000*   BB030 - RECURRING-CHARGE DETECTION.                                   
038100*==================================================================       
038200*                                                                         
038300 BB030-FIND-RECURRING                SECTION.                             
038400*********************************************                             
038500*                                                                         
038600     MOVE     ZERO  TO  W020-MERCHANT-COUNT.                              
038700     PERFORM  BB031-BUILD-MERCH-LIST  THRU  BB031-EXIT                    
038800              VARYING  TXN-IX  FROM  1  BY  1                             
038900              UNTIL    TXN-IX  >  TXN-COUNT.                              
039000*                                                                         
039100     PERFORM  BB035-TEST-MERCHANT  THRU  BB035-EXIT                       
039200              VARYING  W020-MX  FROM  1  BY  1                            
039300              UNTIL    W020-MX  >  W020-MERCHANT-COUNT.                   
039400*                                                                         
039500 BB030-EXIT.                                                              
039600     EXIT.                                                                
039700*                                                                         
039800 BB031-BUILD-MERCH-LIST              SECTION.                             
039900*********************************************                             
040000*                                                                         
040100     IF       TXN-T-MERCHANT (TXN-IX) = SPACES                            
040200              GO TO BB031-EXIT.                                           
040300*                                                                         
040400     MOVE     "N"  TO  W020-FOUND-FLAG.                                   
040500     PERFORM  BB032-TEST-MERCH-NAME  THRU  BB032-EXIT                     
040600              VARYING  W020-MX  FROM  1  BY  1                            
040700              UNTIL    W020-MX  >  W020-MERCHANT-COUNT                    
040800              OR       W020-FOUND.                                        
040900*                                                                         
041000     IF       W020-FOUND                                                  
041100              ADD  1  TO  W020-MERCH-TXN-COUNT (W020-MX)                  
041200              GO TO BB031-EXIT.                                           
041300*                                                                         
041400     ADD      1  TO  W020-MERCHANT-COUNT.                                 
041500     SET      W020-MX  TO  W020-MERCHANT-COUNT.                           
041600     MOVE     TXN-T-MERCHANT (TXN-IX)  TO  W020-MERCH-NAME (W020-MX).     
041700     MOVE     1  TO  W020-MERCH-TXN-COUNT (W020-MX).                      
041800*                                                                         
041900 BB031-EXIT.                                                              
042000     EXIT.                                                                
042100*                                                                         
042200 BB032-TEST-MERCH-NAME               SECTION.                             
042300*********************************************                             
042400*                                                                         
042500     IF       W020-MERCH-NAME (W020-MX) = TXN-T-MERCHANT (TXN-IX)         
042600              MOVE "Y" TO W020-FOUND-FLAG.                                
042700*                                                                         
042800 BB032-EXIT.                                                              
042900     EXIT.                                                                
043000*                                                                         
043100 BB035-TEST-MERCHANT                 SECTION.                             
043200*********************************************                             
043300*                                                                         
043400     IF       W020-MERCH-TXN-COUNT (W020-MX)  <  2                        
043500              GO TO BB035-EXIT.                                           
043600*                                                                         
043700     PERFORM  BB036-COLLECT-GROUP  THRU  BB036-EXIT.                      
043800     PERFORM  BB037-SORT-GROUP     THRU  BB037-EXIT.                      
043900     PERFORM  BB038-BUILD-GAPS     THRU  BB038-EXIT.                      
044000*                                                                         
044100     IF       W020-GAP-COUNT = ZERO                                       
044200              GO TO BB035-EXIT.                                           
044300*                                                                         
044400     PERFORM  BB039-SORT-GAPS      THRU  BB039-EXIT.                      
044500*                                                                         
044600     COMPUTE  W020-MEDIAN-IX = W020-GAP-COUNT / 2.                        
044700     ADD      1  TO  W020-MEDIAN-IX.                                      
044800     SET      W020-GGX  TO  W020-MEDIAN-IX.                               
044900*                                                                         
045000     IF       W020-GAP-DAYS (W020-GGX)  <  27  OR  > 33                   
045100              GO TO BB035-EXIT.                                           
045200*                                                                         
045300*  RECURRING - AVERAGE THE ABSOLUTE AMOUNTS OVER THE GROUP.               
045400*                                                                         
045500     MOVE     ZERO  TO  W020-AMOUNT-SUM.                                  
045600     PERFORM  BB0361-SUM-GROUP-ABS  THRU  BB0361-EXIT                     
045700              VARYING  W020-GX  FROM  1  BY  1                            
045800              UNTIL    W020-GX  >  W020-GROUP-COUNT.                      
045900*                                                                         
046000     MOVE     2  TO  W900-FUNCTION-CODE.                                  
046100     COMPUTE  W900-AMOUNT-1 = W020-AMOUNT-SUM /                           
046200                              W020-GROUP-COUNT.                           
046300     MOVE     ZERO  TO  W900-AMOUNT-2.                                    
046400     CALL     "CF900"  USING  W900-FUNCTION-CODE                          
046500                              W900-AMOUNT-1                               
046600                              W900-AMOUNT-2                               
046700                              W900-RESULT.                                
046800*                                                                         
046900     ADD      1  TO  REC-COUNT.                                           
047000     SET      REC-IX  TO  REC-COUNT.                                      
047100     MOVE     W020-MERCH-NAME (W020-MX)  TO  REC-T-MERCHANT (REC-IX).     
047200     MOVE     W900-RESULT  TO  REC-T-AVG-AMOUNT (REC-IX).                 
047300*                                                                         
047400 BB035-EXIT.                                                              
047500     EXIT.                                                                
047600*                                                                         
047700 BB0361-SUM-GROUP-ABS                SECTION.                             
047800*********************************************                             
047900*                                                                         
048000     IF       W020-GROUP-AMOUNT (W020-GX)  <  ZERO                        
048100              COMPUTE  W020-ABS-AMOUNT =                                  
048200                       W020-GROUP-AMOUNT (W020-GX) * -1                   
048300     ELSE                                                                 
048400              MOVE  W020-GROUP-AMOUNT (W020-GX)  TO  W020-ABS-AMOUNT.     
048500*                                                                         
048600     ADD      W020-ABS-AMOUNT  TO  W020-AMOUNT-SUM.                       
048700*                                                                         
048800 BB0361-EXIT.                                                             
048900     EXIT.                                                                
049000*                                                                         
049100 BB036-COLLECT-GROUP                 SECTION.                             
049200*********************************************                             
049300*                                                                         
049400     MOVE     ZERO  TO  W020-GROUP-COUNT.                                 
049500     PERFORM  BB0362-COLLECT-ONE  THRU  BB0362-EXIT                       
049600              VARYING  TXN-IX  FROM  1  BY  1                             
049700              UNTIL    TXN-IX  >  TXN-COUNT.                              
049800*                                                                         
049900 BB036-EXIT.                                                              
050000     EXIT.                                                                
050100*                                                                         
050200 BB0362-COLLECT-ONE                  SECTION.                             
050300*********************************************                             
050400*                                                                         
050500     IF       TXN-T-MERCHANT (TXN-IX)  NOT =  W020-MERCH-NAME (W020-MX)   
050600              GO TO BB0362-EXIT.                                          
050700*                                                                         
050800     ADD      1  TO  W020-GROUP-COUNT.                                    
050900     SET      W020-GX  TO  W020-GROUP-COUNT.                              
051000     MOVE     TXN-T-DATE (TXN-IX)     TO  W020-GROUP-DATE (W020-GX).      
051100     MOVE     TXN-T-AMOUNT (TXN-IX)   TO  W020-GROUP-AMOUNT (W020-GX).    
051200     MOVE     TXN-T-DATE (TXN-IX)     TO  W020-DATE-IN.                   
051300     PERFORM  BB040-DATE-TO-SERIAL    THRU  BB040-EXIT.                   
051400     MOVE     W020-SER-YEARS-1        TO  W020-GROUP-SERIAL (W020-GX).    
051500*                                                                         
051600*  NOTE - THE SERIAL IS ACTUALLY LEFT IN W020-SER-YEARS-1 BY              
051700*  BB040 BELOW ONLY AS A HAND-OFF FIELD, TO AVOID PASSING                 
051800*  PARAMETERS ACROSS SECTIONS - SEE THE COMMENT THERE.                    
051900*                                                                         
052000 BB0362-EXIT.                                                             
052100     EXIT.                                                                
052200*                                                                         
052300*==================================================================       
052400*   BB037/38/39 - BUBBLE SORT THE GROUP BY DATE, BUILD GAPS,              
052500*                 THEN BUBBLE SORT THE GAPS.                              
052600*==================================================================       
052700*                                                                         
052800 BB037-SORT-GROUP                    SECTION.                             
052900*********************************************                             
053000*                                                                         
053100     MOVE     "N"  TO  W020-SORTED-FLAG.                                  
053200     PERFORM  BB0371-ONE-PASS  THRU  BB0371-EXIT                          
053300              UNTIL  W020-TABLE-SORTED.                                   
053400*                                                                         
053500 BB037-EXIT.                                                              
053600     EXIT.                                                                
053700*                                                                         
053800 BB0371-ONE-PASS                     SECTION.                             
053900*********************************************                             
054000*                                                                         
054100     MOVE     "Y"  TO  W020-SORTED-FLAG.                                  
054200     PERFORM  BB0372-COMPARE-SWAP  THRU  BB0372-EXIT                      
054300              VARYING  W020-GX  FROM  1  BY  1                            
054400              UNTIL    W020-GX  >  W020-GROUP-COUNT  -  1.                
054500*                                                                         
054600 BB0371-EXIT.                                                             
054700     EXIT.                                                                
054800*                                                                         
054900 BB0372-COMPARE-SWAP                 SECTION.                             
055000*********************************************                             
055100*                                                                         
055200     IF       W020-GROUP-DATE (W020-GX)  >                                
055300              W020-GROUP-DATE (W020-GX + 1)                               
055400              MOVE "N" TO W020-SORTED-FLAG                                
055500              MOVE  W020-GROUP-DATE   (W020-GX)      TO W020-SWAP-DATE    
055600              MOVE  W020-GROUP-SERIAL (W020-GX)      TO W020-SWAP-SERIAL  
055700              MOVE  W020-GROUP-AMOUNT (W020-GX)      TO W020-SWAP-AMOUNT  
055800              MOVE  W020-GROUP-DATE   (W020-GX + 1)  TO                   
055900                    W020-GROUP-DATE (W020-GX)                             
056000              MOVE  W020-GROUP-SERIAL (W020-GX + 1)  TO                   
056100                    W020-GROUP-SERIAL (W020-GX)                           
056200              MOVE  W020-GROUP-AMOUNT (W020-GX + 1)  TO                   
056300                    W020-GROUP-AMOUNT (W020-GX)                           
056400              MOVE  W020-SWAP-DATE    TO  W020-GROUP-DATE (W020-GX + 1)   
056500              MOVE  W020-SWAP-SERIAL  TO                                  
056600                    W020-GROUP-SERIAL (W020-GX + 1)                       
056700              MOVE  W020-SWAP-AMOUNT  TO                                  
056800                    W020-GROUP-AMOUNT (W020-GX + 1).                      
056900*                                                                         
057000 BB0372-EXIT.                                                             
057100     EXIT.                                                                
057200*                                                                         
057300 BB038-BUILD-GAPS                    SECTION.                             
057400*********************************************                             
057500*                                                                         
057600     MOVE     ZERO  TO  W020-GAP-COUNT.                                   
057700     IF       W020-GROUP-COUNT  <  2                                      
057800              GO TO BB038-EXIT.                                           
057900*                                                                         
058000     PERFORM  BB0381-BUILD-ONE-GAP  THRU  BB0381-EXIT                     
058100              VARYING  W020-GX  FROM  1  BY  1                            
058200              UNTIL    W020-GX  >  W020-GROUP-COUNT  -  1.                
058300*                                                                         
058400 BB038-EXIT.                                                              
058500     EXIT.                                                                
058600*                                                                         
058700 BB0381-BUILD-ONE-GAP                SECTION.                             
058800*********************************************                             
058900*                                                                         
059000     ADD      1  TO  W020-GAP-COUNT.                                      
059100     SET      W020-GGX  TO  W020-GAP-COUNT.                               
059200     COMPUTE  W020-GAP-DAYS (W020-GGX) =                                  
059300              W020-GROUP-SERIAL (W020-GX + 1) -                           
059400              W020-GROUP-SERIAL (W020-GX).                                
059500*                                                                         
059600 BB0381-EXIT.                                                             
059700     EXIT.                                                                
059800*                                                                         
059900 BB039-SORT-GAPS                     SECTION.                             
060000*********************************************                             
060100*                                                                         
060200     MOVE     "N"  TO  W020-SORTED-FLAG.                                  
060300     PERFORM  BB0391-ONE-PASS  THRU  BB0391-EXIT                          
060400              UNTIL  W020-TABLE-SORTED.                                   
060500*                                                                         
060600 BB039-EXIT.                                                              
060700     EXIT.                                                                
060800*                                                                         
060900 BB0391-ONE-PASS                     SECTION.                             
061000*********************************************                             
061100*                                                                         
061200     MOVE     "Y"  TO  W020-SORTED-FLAG.                                  
061300     PERFORM  BB0392-COMPARE-SWAP  THRU  BB0392-EXIT                      
061400              VARYING  W020-GGX  FROM  1  BY  1                           
061500              UNTIL    W020-GGX  >  W020-GAP-COUNT  -  1.                 
061600*                                                                         
061700 BB0391-EXIT.                                                             
061800     EXIT.                                                                
061900*                                                                         
062000 BB0392-COMPARE-SWAP                 SECTION.                             
062100*********************************************                             
062200*                                                                         
062300     IF       W020-GAP-DAYS (W020-GGX)  >                                 
062400              W020-GAP-DAYS (W020-GGX + 1)                                
062500              MOVE "N" TO W020-SORTED-FLAG                                
062600              MOVE  W020-GAP-DAYS (W020-GGX)      TO  W020-SWAP-GAP       
062700              MOVE  W020-GAP-DAYS (W020-GGX + 1)  TO                      
062800                    W020-GAP-DAYS (W020-GGX)                              
062900              MOVE  W020-SWAP-GAP  TO  W020-GAP-DAYS (W020-GGX + 1).      
063000*                                                                         
063100 BB0392-EXIT.                                                             
063200     EXIT.                                                                
063300*                                                                         
063400*==================================================================       
063500*   BB040 - DATE TO ORDINAL SERIAL (DAYS SINCE A FIXED EPOCH).            
063600*   ONLY THE DIFFERENCE BETWEEN TWO SERIALS IS MEANINGFUL - THE           
063700*   ABSOLUTE VALUE IS NOT A REAL CALENDAR DAY NUMBER.                     
063800*   RETURNS ITS ANSWER IN W020-SER-YEARS-1 (RE-USED AS THE                
063900*   HAND-OFF FIELD TO SAVE A SEPARATE 9(7) WORKING ITEM).                 
064000*==================================================================       
064100*                                                                         
064200 BB040-DATE-TO-SERIAL                SECTION.                             
064300*********************************************                             
064400*                                                                         
064500     DIVIDE   W020-DTS-CCYY  BY  4    GIVING  W020-SER-REM4               
064600                                      REMAINDER  W020-SER-REM4.           
064700     DIVIDE   W020-DTS-CCYY  BY  100  GIVING  W020-SER-REM100             
064800                                      REMAINDER  W020-SER-REM100.         
064900     DIVIDE   W020-DTS-CCYY  BY  400  GIVING  W020-SER-REM400             
065000                                      REMAINDER  W020-SER-REM400.         
065100*                                                                         
065200     IF       (W020-SER-REM4 = ZERO AND W020-SER-REM100 NOT = ZERO)       
065300              OR W020-SER-REM400 = ZERO                                   
065400              MOVE "Y" TO W020-SER-LEAP-FLAG                              
065500     ELSE                                                                 
065600              MOVE "N" TO W020-SER-LEAP-FLAG.                             
065700*                                                                         
065800     SET      W020-CDX  TO  W020-DTS-MM.                                  
065900     COMPUTE  W020-SER-YEARS-1 =                                          
066000              (W020-DTS-CCYY - 1) * 365                                   
066100              + (W020-DTS-CCYY - 1) / 4                                   
066200              - (W020-DTS-CCYY - 1) / 100                                 
066300              + (W020-DTS-CCYY - 1) / 400                                 
066400              + W020-CUM-DAYS-OF (W020-CDX)                               
066500              + W020-DTS-DD.                                              
066600*                                                                         
066700     IF       W020-YEAR-IS-LEAP  AND  W020-DTS-MM > 2                     
066800              ADD  1  TO  W020-SER-YEARS-1.                               
066900*                                                                         
067000 BB040-EXIT.                                                              
067100     EXIT.                                                                
067200*                                                                         
067300*==================================================================       
067400*   BB090/95 - WRITE THE TWO OUTPUT WORK FILES.                           
067500*==================================================================       
067600*                                                                         
067700 BB090-WRITE-SUMMARY                 SECTION.                             
067800*********************************************                             
067900*                                                                         
068000     OPEN     OUTPUT  CFSUMMWK-FILE.                                      
068100     MOVE     SPACES              TO  CFSWK-RECORD.                       
068200     SET      CFSWK-IS-TOTALS     TO  TRUE.                               
068300     MOVE     SUM-TOTAL-INCOME    TO  CFSWK-TOTAL-INCOME.                 
068400     MOVE     SUM-TOTAL-EXPENSE   TO  CFSWK-TOTAL-EXPENSE.                
068500     MOVE     SUM-NET-CASH-FLOW   TO  CFSWK-NET-CASH-FLOW.                
068600     MOVE     SUM-REJECT-COUNT    TO  CFSWK-REJECT-COUNT.                 
068700     WRITE    CFSWK-RECORD.                                               
068800*                                                                         
068900     PERFORM  BB091-WRITE-CATEGORY  THRU  BB091-EXIT                      
069000              VARYING  CAT-IX  FROM  1  BY  1                             
069100              UNTIL    CAT-IX  >  CAT-COUNT.                              
069200*                                                                         
069300     CLOSE    CFSUMMWK-FILE.                                              
069400*                                                                         
069500 BB090-EXIT.                                                              
069600     EXIT.                                                                
069700*                                                                         
069800 BB091-WRITE-CATEGORY                SECTION.                             
069900*********************************************                             
070000*                                                                         
070100     MOVE     SPACES                    TO  CFSWK-RECORD.                 
070200     SET      CFSWK-IS-CATEGORY         TO  TRUE.                         
070300     MOVE     CAT-T-NAME (CAT-IX)       TO  CFSWK-CAT-NAME.               
070400     MOVE     CAT-T-TOTAL (CAT-IX)      TO  CFSWK-CAT-TOTAL.              
070500     WRITE    CFSWK-RECORD.                                               
070600*                                                                         
070700 BB091-EXIT.                                                              
070800     EXIT.                                                                
070900*                                                                         
071000 BB095-WRITE-RECURRING               SECTION.                             
071100*********************************************                             
071200*                                                                         
071300     OPEN     OUTPUT  CFRECURWK-FILE.                                     
071400     PERFORM  BB096-WRITE-ONE  THRU  BB096-EXIT                           
071500              VARYING  REC-IX  FROM  1  BY  1                             
071600              UNTIL    REC-IX  >  REC-COUNT.                              
071700     CLOSE    CFRECURWK-FILE.                                             
071800*                                                                         
071900 BB095-EXIT.                                                              
072000     EXIT.                                                                
072100*                                                                         
072200 BB096-WRITE-ONE                     SECTION.                             
072300*********************************************                             
072400*                                                                         
072500     MOVE     SPACES                     TO  CFRWK-RECORD.                
072600     MOVE     REC-T-MERCHANT (REC-IX)    TO  CFRWK-MERCHANT.              
072700     MOVE     REC-T-AVG-AMOUNT (REC-IX)  TO  CFRWK-AVG-AMOUNT.            
072800     WRITE    CFRWK-RECORD.                                               
072900*                                                                         
073000 BB096-EXIT.                                                              
073100     EXIT.                                                                
073200*                                                                         
