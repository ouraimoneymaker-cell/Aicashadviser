000100*******************************************************************       
000200*                                                                 *       
000300*             CASH-FLOW BUDGET ALLOCATION  -  CF030              *        
000400*         CASH-FLOW ADVISORY SUITE - CALLED BY CF000             *        
000500*                                                                 *       
000600*******************************************************************       
000700*                                                                         
000800 IDENTIFICATION           DIVISION.                                       
000900*=================================                                        
001000*                                                                         
001100      PROGRAM-ID.          CF030.                                         
001200      AUTHOR.              V B COEN.                                      
001300      INSTALLATION.        APPLEWOOD COMPUTERS.                           
001400      DATE-WRITTEN.        17/06/87.                                      
001500      DATE-COMPILED.                                                      
001600      SECURITY.            COPYRIGHT (C) 1987-2026 & LATER,               
001700                            VINCENT BRYAN COEN.                           
001800                            DISTRIBUTED UNDER THE GNU GENERAL             
001900                            PUBLIC LICENSE. SEE FILE COPYING.             
002000*                                                                         
002100* REMARKS.             ALLOCATES THE CASE'S MONTHLY INCOME OVER           
002200*                      EITHER THE STANDARD 50/30/20 NEEDS-WANTS-          
002300*                      SAVINGS SPLIT OR THE CASE'S OWN CUSTOM             
002400*                      RULE TABLE (THE CUSTOM TABLE, WHEN PRESENT,        
002500*                      REPLACES THE STANDARD SPLIT ENTIRELY - THE         
002600*                      TWO ARE NEVER BLENDED). ANY CATEGORY THE           
002700*                      CASE ACTUALLY SPENT AGAINST THAT MATCHES           
002800*                      NO RULE IS ROLLED INTO ONE "OTHER" LINE OF         
002900*                      ACTUAL SPEND, NOT A FURTHER ALLOCATION.            
003000*                      WRITES CFBUDGWK FOR CF050.                         
003100*                                                                         
003200* CALLED MODULES.      CF900 (CENT ROUNDING).                             
003300*                                                                         
003400* CHANGES:                                                                
003500* 17/06/87 VBC - CREATED.                                                 
003600* 04/03/90 VBC - CUSTOM RULE TABLE WIDENED TO 20 ROWS TO MATCH            
003700*                CFCASE.COB CHANGE OF THE SAME DATE.                      
003800* 09/12/97 VBC - "OTHER" ROLL-UP ADDED AFTER A CASE CAME BACK             
003900*                WITH SPEND IN A CATEGORY NONE OF ITS RULES NAMED         
004000*                AND THE OLD REPORT SILENTLY DROPPED IT.                  
004100* 21/02/99 VBC - Y2K: NO DATE FIELDS HANDLED IN THIS MODULE.              
004200* 14/07/03 GH  - CFSUMMWK NOW CARRIES THE CATEGORY TABLE (SEE             
004300*                CF020 CHANGE OF 14/07/97) - BB020 REWRITTEN TO           
004400*                READ HEADER THEN CATEGORY ROWS INSTEAD OF ONE            
004500*                FIXED RECORD.                                            
004510* 03/06/14 GH  - CATEGORY LABELS WRITTEN TO CFBUDGWK CHANGED              
004520*                TO LOWER CASE (NEEDS/WANTS/SAVINGS/OTHER) TO             
004530*                MATCH THE CASE FILE'S OWN RULE-TABLE SPELLING -          
004540*                CF050'S PRINTED REPORT ALREADY UPPER-CASES ITS           
004550*                COLUMN HEADINGS SO THE REPORT LOOKS UNCHANGED.           
004600*                                                                         
004625* 30/06/16 GH  - COPY TEXT-NAMES CHANGED TO LOWER CASE TO MATCH           
004650*                THE COPYBOOK FILE NAMES ON DISK.                         
004675*                                                                         
004680* 22/11/17 GH  - ADDED THE SHOP'S STANDARD PROG-NAME                      
004690*                VERSION-CONSTANT (77-LEVEL).                             
004700*******************************************************************       
004800*                                                                         
004900 ENVIRONMENT              DIVISION.                                       
005000*=================================                                        
005100*                                                                         
005200 CONFIGURATION            SECTION.                                        
005300 SPECIAL-NAMES.                                                           
005400     C01                  IS TOP-OF-FORM.                                 
005500*                                                                         
005600 INPUT-OUTPUT             SECTION.                                        
005700 FILE-CONTROL.                                                            
005800     SELECT   CF-CASE-PARAM-FILE                                          
005900                            ASSIGN       TO "CASEPARM"                    
006000                            ORGANIZATION IS RELATIVE                      
006100                            ACCESS MODE  IS SEQUENTIAL                    
006200                            FILE STATUS  IS W030-CASE-STATUS.             
006300*                                                                         
006400     SELECT   CFSUMMWK-FILE                                               
006500                            ASSIGN       TO "CFSUMMWK"                    
006600                            ORGANIZATION IS LINE SEQUENTIAL               
006700                            FILE STATUS  IS W030-CFSWK-STATUS.            
006800*                                                                         
006900     SELECT   CFBUDGWK-FILE                                               
007000                            ASSIGN       TO "CFBUDGWK"                    
007100                            ORGANIZATION IS LINE SEQUENTIAL               
007200                            FILE STATUS  IS W030-CFBWK-STATUS.            
007300*                                                                         
007400 DATA                     DIVISION.                                       
007500*=================================                                        
007600*                                                                         
007700 FILE                     SECTION.                                        
007800*                                                                         
007900 FD  CF-CASE-PARAM-FILE.                                                  
008000 COPY     "cfcase.cob".                                                   
008100*                                                                         
008200 FD  CFSUMMWK-FILE.                                                       
008300 01  CFSWK-RECORD.                                                        
008400     03  CFSWK-REC-TYPE            PIC X.                                 
008500         88  CFSWK-IS-TOTALS               VALUE "T".                     
008600         88  CFSWK-IS-CATEGORY             VALUE "C".                     
008700     03  CFSWK-TOTALS-DATA.                                               
008800         05  CFSWK-TOTAL-INCOME        PIC S9(9)V99                       
008900                                       SIGN IS TRAILING SEPARATE.         
009000         05  CFSWK-TOTAL-EXPENSE       PIC S9(9)V99                       
009100                                       SIGN IS TRAILING SEPARATE.         
009200         05  CFSWK-NET-CASH-FLOW       PIC S9(10)V99                      
009300                                       SIGN IS TRAILING SEPARATE.         
009400         05  CFSWK-REJECT-COUNT        PIC 9(5).                          
009500         05  FILLER                    PIC X(8).                          
009600     03  CFSWK-CATEGORY-DATA REDEFINES CFSWK-TOTALS-DATA.                 
009700         05  CFSWK-CAT-NAME            PIC X(20).                         
009800         05  CFSWK-CAT-TOTAL           PIC S9(11)V99                      
009900                                       SIGN IS TRAILING SEPARATE.         
010000         05  FILLER                    PIC X(16).                         
010100*                                                                         
010200 FD  CFBUDGWK-FILE.                                                       
010300 01  CFBWK-RECORD.                                                        
010400     03  CFBWK-CATEGORY            PIC X(20).                             
010500     03  CFBWK-AMOUNT              PIC S9(9)V99                           
010600                                   SIGN IS TRAILING SEPARATE.             
010700     03  CFBWK-LINE-TYPE           PIC X.                                 
010800         88  CFBWK-IS-ALLOCATION           VALUE "A".                     
010900         88  CFBWK-IS-OBSERVED             VALUE "O".                     
011000     03  FILLER                    PIC X(9).                              
011100*                                                                         
011200 WORKING-STORAGE          SECTION.                                        
011300*-------------------------------                                          
011400*                                                                         
011450 77  PROG-NAME               PIC X(14)  VALUE "CF030 (1.0.00)".           
011460*                                                                         
011500 COPY     "cfcattl.cob".                                                  
011600 COPY     "cfbudal.cob".                                                  
011700*                                                                         
011800 01  W030-STATUS-AREA.                                                    
011900     03  W030-CASE-STATUS          PIC XX.                                
012000     03  W030-CFSWK-STATUS         PIC XX.                                
012100     03  W030-CFBWK-STATUS         PIC XX.                                
012200     03  W030-EOF-CFSWK            PIC X       VALUE "N".                 
012300         88  W030-AT-EOF-CFSWK             VALUE "Y".                     
012400     03  FILLER                    PIC X(3).                              
012500*                                                                         
012600*  SUBSCRIPT FOR CF-RULE-TABLE - THAT TABLE CARRIES NO INDEXED            
012700*  BY OF ITS OWN IN CFCASE.COB SO A PLAIN COMP SUBSCRIPT IS               
012800*  USED HERE INSTEAD OF SET/INDEX ARITHMETIC.                             
012900*                                                                         
013000 01  W030-RULE-SUB                 PIC 99      COMP.                      
013100*                                                                         
013200 01  W030-TOTALS-WORK.                                                    
013300     03  W030-TOTAL-INCOME         PIC S9(9)V99    COMP-3.                
013350     03  FILLER                    PIC X(4).                              
013400*
013500*  DEFAULT 50/30/20 RULE TABLE - USED ONLY WHEN THE CASE HAS NO           
013600*  CUSTOM RULES OF ITS OWN (CF-DEFAULT-RULES-USED = "Y"). A               
013700*  CUSTOM TABLE, WHEN PRESENT, REPLACES THIS ONE COMPLETELY -             
013800*  THE TWO ARE NEVER MIXED - VBC.                                         
013900*                                                                         
014000 01  W030-DEFAULT-RULES.                                                  
014100     03  FILLER.                                                          
014200        05  FILLER  PIC X(20)     VALUE "needs".                          
014300         05  FILLER  PIC 9V9(6)    VALUE 0.500000.                        
014400     03  FILLER.                                                          
014500        05  FILLER  PIC X(20)     VALUE "wants".                          
014600         05  FILLER  PIC 9V9(6)    VALUE 0.300000.                        
014700     03  FILLER.                                                          
014800        05  FILLER  PIC X(20)     VALUE "savings".                        
014900         05  FILLER  PIC 9V9(6)    VALUE 0.200000.                        
015000 01  W030-DEFAULT-RULES-TABLE REDEFINES W030-DEFAULT-RULES.               
015100     03  W030-DEF-ENTRY                        OCCURS 3 TIMES             
015200                                                INDEXED BY W030-DFX.      
015300         05  W030-DEF-CATEGORY         PIC X(20).                         
015400         05  W030-DEF-FRACTION         PIC 9V9(6).                        
015500*                                                                         
015600*  MATCH FLAGS - ONE PER CATEGORY ROW READ FROM CFSUMMWK, SET             
015700*  WHEN THAT CATEGORY IS COVERED BY A RULE, SO THE LEFTOVER               
015800*  ROWS CAN BE SUMMED INTO THE "OTHER" LINE AFTERWARDS.                   
015900*                                                                         
016000 01  W030-CAT-MATCHED-TABLE.                                              
016100     03  W030-CAT-MATCHED              OCCURS 200 TIMES                   
016200                                       INDEXED BY W030-CMX                
016300                                       PIC X.                             
016400         88  W030-CATEGORY-MATCHED             VALUE "Y".                 
016500*                                                                         
016600*  BULK-CLEAR VIEW OF THE ABOVE - ONE MOVE INSTEAD OF A 200-PASS          
016700*  INITIALIZING LOOP - SAME TRICK AS THE OLD PAYROLL SUITE USED           
016800*  ON ITS DEDUCTION-TAKEN SWITCHES.                                       
016900*                                                                         
017000 01  W030-CAT-MATCHED-ALL  REDEFINES  W030-CAT-MATCHED-TABLE              
017100                            PIC X(200).                                   
017200 01  W030-WORK-FIELDS.                                                    
017300     03  W030-RULE-COUNT           PIC 99      COMP.                      
017400     03  W030-OTHER-TOTAL          PIC S9(11)V99  COMP-3.                 
017500     03  FILLER                    PIC X(8).                              
017600*                                                                         
017700 01  W900-FUNCTION-CODE            PIC 9.                                 
017800 01  W900-AMOUNT-1                 PIC S9(11)V9999.                       
017900 01  W900-AMOUNT-2                 PIC S9(11)V9999.                       
018000 01  W900-RESULT                   PIC S9(11)V99   COMP-3.                
018100*                                                                         
018200 LINKAGE                  SECTION.                                        
018300*------------------------------                                           
018400*                                                                         
018500 COPY     "cfcalld.cob".                                                  
018600 COPY     "cffiles.cob".                                                  
018700*                                                                         
018800 PROCEDURE                DIVISION USING CF-CALLING-DATA                  
018900                                          FILE-DEFS.                      
019000*==========================================================               
019100*                                                                         
019200 AA000-MAIN                  SECTION.                                     
019300*************************************                                     
019400*                                                                         
019500     MOVE     ZERO  TO  CAT-COUNT                                         
019600                        BUD-COUNT                                         
019700                        W030-OTHER-TOTAL.                                 
019800     MOVE     ALL "N"  TO  W030-CAT-MATCHED-ALL.                          
019900*                                                                         
020000     PERFORM  BB010-LOAD-CASE-PARAMS  THRU  BB010-EXIT.                   
020100     PERFORM  BB020-LOAD-SUMMARY      THRU  BB020-EXIT.                   
020200     PERFORM  BB030-ALLOCATE-BUDGET   THRU  BB030-EXIT.                   
020300     PERFORM  BB040-ROLL-UP-OTHER     THRU  BB040-EXIT.                   
020400     PERFORM  BB090-WRITE-BUDGET      THRU  BB090-EXIT.                   
020500*                                                                         
020600 AA000-EXIT.                                                              
020700     EXIT     PROGRAM.                                                    
020800*                                                                         
020900*==================================================================       
021000*   BB010 - CASE PARAMETER FILE, RRN 1 - INCOME AND EITHER THE            
021100*   DEFAULT-RULES SWITCH OR A CUSTOM RULE TABLE.                          
021200*==================================================================       
021300*                                                                         
021400 BB010-LOAD-CASE-PARAMS              SECTION.                             
021500*********************************************                             
021600*                                                                         
021700     OPEN     INPUT  CF-CASE-PARAM-FILE.                                  
021800     READ     CF-CASE-PARAM-FILE.                                         
021900     CLOSE    CF-CASE-PARAM-FILE.                                         
022000*                                                                         
022100     MOVE     CF-MONTHLY-INCOME  TO  W030-TOTAL-INCOME.                   
022200*                                                                         
022300 BB010-EXIT.                                                              
022400     EXIT.                                                                
022500*                                                                         
022600*==================================================================       
022700*   BB020 - HEADER THEN CATEGORY ROWS FROM CFSUMMWK.                      
022800*==================================================================       
022900*                                                                         
023000 BB020-LOAD-SUMMARY                  SECTION.                             
023100*********************************************                             
023200*                                                                         
023300     OPEN     INPUT  CFSUMMWK-FILE.                                       
023400     READ     CFSUMMWK-FILE                                               
023500              AT END                                                      
023600                       GO TO BB020-EXIT.                                  
023700     MOVE     "N"  TO  W030-EOF-CFSWK.                                    
023800     PERFORM  BB021-LOAD-ONE-CAT  THRU  BB021-EXIT                        
023900              UNTIL  W030-AT-EOF-CFSWK.                                   
024000     CLOSE    CFSUMMWK-FILE.                                              
024100*                                                                         
024200 BB020-EXIT.                                                              
024300     EXIT.                                                                
024400*                                                                         
024500 BB021-LOAD-ONE-CAT                  SECTION.                             
024600*********************************************                             
024700*                                                                         
024800     READ     CFSUMMWK-FILE                                               
024900              AT END                                                      
025000                       MOVE "Y" TO W030-EOF-CFSWK                         
025100                       GO TO BB021-EXIT.                                  
025200*                                                                         
025300     IF       NOT  CFSWK-IS-CATEGORY                                      
025400              GO TO BB021-EXIT.                                           
025500*                                                                         
025600     ADD      1  TO  CAT-COUNT.                                           
025700     SET      CAT-IX  TO  CAT-COUNT.                                      
025800     MOVE     CFSWK-CAT-NAME    TO  CAT-T-NAME (CAT-IX).                  
025900     MOVE     CFSWK-CAT-TOTAL   TO  CAT-T-TOTAL (CAT-IX).                 
026000     SET      W030-CMX          TO  CAT-COUNT.                            
026100     MOVE     "N"               TO  W030-CAT-MATCHED (W030-CMX).          
026200*                                                                         
026300 BB021-EXIT.                                                              
026400     EXIT.                                                                
026500*                                                                         
026600*==================================================================       
026700*   BB030 - APPLY EITHER THE CUSTOM RULE TABLE OR THE STANDARD            
026800*   50/30/20 SPLIT - NEVER BOTH.                                          
026900*==================================================================       
027000*                                                                         
027100 BB030-ALLOCATE-BUDGET               SECTION.                             
027200*********************************************                             
027300*                                                                         
027400     IF       CF-DEFAULT-RULES-USED = "Y"                                 
027500              PERFORM BB032-APPLY-DEFAULT THRU  BB032-EXIT                
027600     ELSE                                                                 
027700              PERFORM BB031-APPLY-CUSTOM  THRU  BB031-EXIT.               
027800*                                                                         
027900 BB030-EXIT.                                                              
028000     EXIT.                                                                
028100*                                                                         
028200 BB031-APPLY-CUSTOM                  SECTION.                             
028300*********************************************                             
028400*                                                                         
028500     MOVE     CF-RULE-COUNT  TO  W030-RULE-COUNT.                         
028600     PERFORM  BB0311-APPLY-ONE-CUSTOM  THRU  BB0311-EXIT                  
028700              VARYING  W030-RULE-SUB  FROM  1  BY  1                      
028800              UNTIL    W030-RULE-SUB  >  W030-RULE-COUNT.                 
028900*                                                                         
029000 BB031-EXIT.                                                              
029100     EXIT.                                                                
029200*                                                                         
029300 BB0311-APPLY-ONE-CUSTOM             SECTION.                             
029400*********************************************                             
029500*                                                                         
029600     MOVE     1  TO  W900-FUNCTION-CODE.                                  
029700     COMPUTE  W900-AMOUNT-1 = W030-TOTAL-INCOME *                         
029800              CF-RULE-FRACTION (W030-RULE-SUB).                           
029900     MOVE     ZERO  TO  W900-AMOUNT-2.                                    
030000     CALL     "CF900"  USING  W900-FUNCTION-CODE                          
030100                              W900-AMOUNT-1                               
030200                              W900-AMOUNT-2                               
030300                              W900-RESULT.                                
030400*                                                                         
030500     ADD      1  TO  BUD-COUNT.                                           
030600     SET      BUD-IX  TO  BUD-COUNT.                                      
030700     MOVE     CF-RULE-CATEGORY (W030-RULE-SUB)  TO                        
030800              BUD-T-CATEGORY (BUD-IX).                                    
030900     MOVE     W900-RESULT                    TO  BUD-T-AMOUNT (BUD-IX).   
031000*                                                                         
031100     PERFORM  BB033-MARK-MATCHED  THRU  BB033-EXIT.                       
031200*                                                                         
031300 BB0311-EXIT.                                                             
031400     EXIT.                                                                
031500*                                                                         
031600 BB032-APPLY-DEFAULT                 SECTION.                             
031700*********************************************                             
031800*                                                                         
031900     PERFORM  BB0321-APPLY-ONE-DEFAULT  THRU  BB0321-EXIT                 
032000              VARYING  W030-DFX  FROM  1  BY  1                           
032100              UNTIL    W030-DFX  >  3.                                    
032200*                                                                         
032300 BB032-EXIT.                                                              
032400     EXIT.                                                                
032500*                                                                         
032600 BB0321-APPLY-ONE-DEFAULT            SECTION.                             
032700*********************************************                             
032800*                                                                         
032900     MOVE     1  TO  W900-FUNCTION-CODE.                                  
033000     COMPUTE  W900-AMOUNT-1 = W030-TOTAL-INCOME *                         
033100              W030-DEF-FRACTION (W030-DFX).                               
033200     MOVE     ZERO  TO  W900-AMOUNT-2.                                    
033300     CALL     "CF900"  USING  W900-FUNCTION-CODE                          
033400                              W900-AMOUNT-1                               
033500                              W900-AMOUNT-2                               
033600                              W900-RESULT.                                
033700*                                                                         
033800     ADD      1  TO  BUD-COUNT.                                           
033900     SET      BUD-IX  TO  BUD-COUNT.                                      
034000     MOVE     W030-DEF-CATEGORY (W030-DFX)  TO  BUD-T-CATEGORY (BUD-IX).  
034100     MOVE     W900-RESULT                   TO  BUD-T-AMOUNT (BUD-IX).    
034200*                                                                         
034300     PERFORM  BB034-MARK-MATCHED-DEF  THRU  BB034-EXIT.                   
034400*                                                                         
034500 BB0321-EXIT.                                                             
034600     EXIT.                                                                
034700*                                                                         
034800*  A SPEND CATEGORY IS "COVERED" WHEN ITS NAME EQUALS A RULE              
034900*  CATEGORY - MATCHING IS EXACT, NOT PARTIAL, BY DESIGN.                  
035000*                                                                         
035100 BB033-MARK-MATCHED                  SECTION.                             
035200*********************************************                             
035300*                                                                         
035400     PERFORM  BB0331-TEST-ONE  THRU  BB0331-EXIT                          
035500              VARYING  CAT-IX  FROM  1  BY  1                             
035600              UNTIL    CAT-IX  >  CAT-COUNT.                              
035700*                                                                         
035800 BB033-EXIT.                                                              
035900     EXIT.                                                                
036000*                                                                         
036100 BB0331-TEST-ONE                     SECTION.                             
036200*********************************************                             
036300*                                                                         
036400     IF       CAT-T-NAME (CAT-IX) = CF-RULE-CATEGORY (W030-RULE-SUB)      
036500              SET  W030-CMX  TO  CAT-IX                                   
036600              MOVE "Y" TO W030-CAT-MATCHED (W030-CMX).                    
036700*                                                                         
036800 BB0331-EXIT.                                                             
036900     EXIT.                                                                
037000*                                                                         
037100 BB034-MARK-MATCHED-DEF              SECTION.                             
037200*********************************************                             
037300*                                                                         
037400     PERFORM  BB0341-TEST-ONE  THRU  BB0341-EXIT                          
037500              VARYING  CAT-IX  FROM  1  BY  1                             
037600              UNTIL    CAT-IX  >  CAT-COUNT.                              
037700*                                                                         
037800 BB034-EXIT.                                                              
037900     EXIT.                                                                
038000*                                                                         
038100 BB0341-TEST-ONE                     SECTION.                             
038200*********************************************                             
038300*                                                                         
038400     IF       CAT-T-NAME (CAT-IX) = W030-DEF-CATEGORY (W030-DFX)          
038500              SET  W030-CMX  TO  CAT-IX                                   
038600              MOVE "Y" TO W030-CAT-MATCHED (W030-CMX).                    
038700*                                                                         
038800 BB0341-EXIT.                                                             
038900     EXIT.                                                                
039000*                                                                         
039100*==================================================================       
039200*   BB040 - ANY CATEGORY NOT COVERED BY A RULE IS SUMMED, AS              
039300*   ACTUAL SPEND, INTO ONE FINAL "OTHER" ROW.                             
039400*==================================================================       
039500*                                                                         
039600 BB040-ROLL-UP-OTHER                 SECTION.                             
039700*********************************************                             
039800*                                                                         
039900     MOVE     ZERO  TO  W030-OTHER-TOTAL.                                 
040000     PERFORM  BB041-ADD-IF-UNMATCHED  THRU  BB041-EXIT                    
040100              VARYING  CAT-IX  FROM  1  BY  1                             
040200              UNTIL    CAT-IX  >  CAT-COUNT.                              
040300*                                                                         
040400     IF       W030-OTHER-TOTAL  =  ZERO                                   
040500              GO TO BB040-EXIT.                                           
040600*                                                                         
040700     ADD      1  TO  BUD-COUNT.                                           
040800     SET      BUD-IX  TO  BUD-COUNT.                                      
040900    MOVE     "other"            TO  BUD-T-CATEGORY (BUD-IX).              
041000     MOVE     W030-OTHER-TOTAL   TO  BUD-T-AMOUNT (BUD-IX).               
041100*                                                                         
041200 BB040-EXIT.                                                              
041300     EXIT.                                                                
041400*                                                                         
041500 BB041-ADD-IF-UNMATCHED              SECTION.                             
041600*********************************************                             
041700*                                                                         
041800     SET      W030-CMX  TO  CAT-IX.                                       
041900     IF       W030-CATEGORY-MATCHED (W030-CMX)                            
042000              GO TO BB041-EXIT.                                           
042100*                                                                         
042200     ADD      CAT-T-TOTAL (CAT-IX)  TO  W030-OTHER-TOTAL.                 
042300*                                                                         
042400 BB041-EXIT.                                                              
042500     EXIT.                                                                
042600*                                                                         
042700*==================================================================       
042800*   BB090 - WRITE CFBUDGWK - ALLOCATION ROWS ("A") FOLLOWED BY            
042900*   ONE OBSERVED ROW ("O") FOR THE "OTHER" LINE, IF ANY.                  
043000*==================================================================       
043100*                                                                         
043200 BB090-WRITE-BUDGET                  SECTION.                             
043300*********************************************                             
043400*                                                                         
043500     OPEN     OUTPUT  CFBUDGWK-FILE.                                      
043600     PERFORM  BB091-WRITE-ONE  THRU  BB091-EXIT                           
043700              VARYING  BUD-IX  FROM  1  BY  1                             
043800              UNTIL    BUD-IX  >  BUD-COUNT.                              
043900     CLOSE    CFBUDGWK-FILE.                                              
044000*                                                                         
044100 BB090-EXIT.                                                              
044200     EXIT.                                                                
044300*                                                                         
044400 BB091-WRITE-ONE                     SECTION.                             
044500*********************************************                             
044600*                                                                         
044700     MOVE     SPACES                     TO  CFBWK-RECORD.                
044800     MOVE     BUD-T-CATEGORY (BUD-IX)    TO  CFBWK-CATEGORY.              
044900     MOVE     BUD-T-AMOUNT (BUD-IX)      TO  CFBWK-AMOUNT.                
045000*                                                                         
045100    IF       BUD-T-CATEGORY (BUD-IX) = "other"                            
045200              SET  CFBWK-IS-OBSERVED   TO  TRUE                           
045300     ELSE                                                                 
045400              SET  CFBWK-IS-ALLOCATION TO  TRUE.                          
045500*                                                                         
045600     WRITE    CFBWK-RECORD.                                               
045700*                                                                         
045800 BB091-EXIT.                                                              
045900     EXIT.                                                                
046000*                                                                         
