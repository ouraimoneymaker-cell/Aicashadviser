000100*******************************************************************       
000200*                                                                 *       
000300*             CASH-FLOW DEBT PAYOFF SIMULATION  -  CF040         *        
000400*         CASH-FLOW ADVISORY SUITE - CALLED BY CF000             *        
000500*                                                                 *       
000600*******************************************************************       
000700*                                                                         
000800 IDENTIFICATION           DIVISION.                                       
000900*=================================                                        
001000*                                                                         
001100      PROGRAM-ID.          CF040.                                         
001200      AUTHOR.              V B COEN.                                      
001300      INSTALLATION.        APPLEWOOD COMPUTERS.                           
001400      DATE-WRITTEN.        19/06/87.                                      
001500      DATE-COMPILED.                                                      
001600      SECURITY.            COPYRIGHT (C) 1987-2026 & LATER,               
001700                            VINCENT BRYAN COEN.                           
001800                            DISTRIBUTED UNDER THE GNU GENERAL             
001900                            PUBLIC LICENSE. SEE FILE COPYING.             
002000*                                                                         
002100* REMARKS.             MONTH-BY-MONTH DEBT PAYOFF SIMULATION -            
002200*                      AVALANCHE (HIGHEST APR FIRST) OR SNOWBALL          
002300*                      (SMALLEST BALANCE FIRST), RE-RANKED EVERY          
002400*                      MONTH SINCE A PAID-OFF DEBT MOVES THE NEXT         
002500*                      DEBT UP THE LIST. INTEREST ACCRUES BEFORE          
002600*                      ANY PAYMENT. MINIMUMS ARE PAID FIRST, THE          
002700*                      CASE'S EXTRA PAYMENT THEN FLOWS DOWN THE           
002800*                      PRIORITY LIST UNTIL EXHAUSTED - ANY EXTRA          
002900*                      LEFT OVER AT MONTH END IS NOT CARRIED              
003000*                      FORWARD. HARD STOP AT 600 MONTHS (50 YEARS)        
003100*                      SO A NON-AMORTIZING CASE CANNOT LOOP THE           
003200*                      BATCH FOREVER. WRITES SCHEDULE-OUT (ONE ROW        
003300*                      PER DEBT PER MONTH) AND CFDEBTWK (METHOD,          
003400*                      MONTHS TAKEN, DONE FLAG) FOR CF050.                
003500*                                                                         
003600* CALLED MODULES.      CF900 (CENT ROUNDING).                             
003700*                                                                         
003800* CHANGES:                                                                
003900* 19/06/87 VBC - CREATED.                                                 
004000* 11/04/96 VBC - DEBT TABLE WIDENED TO 20 TO MATCH CFDEBT.COB             
004100*                CHANGE OF THE SAME DATE.                                 
004200* 12/05/12 GH  - PRIORITY NOW HELD IN A SEPARATE PERMUTATION              
004300*                TABLE (W040-PRIORITY-TABLE-AREA) RATHER THAN             
004400*                PHYSICALLY RE-SORTING DEBT-TABLE-AREA EACH               
004500*                MONTH - CHEAPER AND KEEPS DEBT-IX STABLE FOR             
004600*                THE SCHEDULE WRITE.                                      
004700* 21/02/99 VBC - Y2K: SCHED-MONTH IS A RUN ORDINAL (1-600), NOT           
004800*                A CALENDAR MONTH - NO CHANGE REQUIRED.                   
004900* 03/03/99 VBC - Y2K FOLLOW-UP: CONFIRMED DEBT-IN CARRIES NO              
005000*                DATE-BEARING FIELDS.                                     
005100*                                                                         
005125* 30/06/16 GH  - COPY TEXT-NAMES CHANGED TO LOWER CASE TO MATCH           
005150*                THE COPYBOOK FILE NAMES ON DISK.                         
005175*                                                                         
005180* 14/11/17 GH  - REMOVED DEBT-IN-RECORD-OLD (THE PRE-1996                 
005182*                MINIMUM-PAYMENT-LESS LAYOUT) - IT WAS NEVER              
005184*                WIRED IN AND NO SUCH FEED HAS ARRIVED SINCE              
005186*                THE CFDEBT.COB WIDENING.  ADDED A DEBT-METHOD            
005188*                FLAG VALIDITY CHECK IN BB010 IN ITS PLACE -              
005190*                SEE W040-CASE-WORK-ALPHA.                                
005192*                                                                         
005193* 22/11/17 GH  - ADDED THE SHOP'S STANDARD PROG-NAME                      
005194*                VERSION-CONSTANT (77-LEVEL).                             
005200*******************************************************************       
005300*                                                                         
005400 ENVIRONMENT              DIVISION.                                       
005500*=================================                                        
005600*                                                                         
005700 CONFIGURATION            SECTION.                                        
005800 SPECIAL-NAMES.                                                           
005900     C01                  IS TOP-OF-FORM.                                 
006000*                                                                         
006100 INPUT-OUTPUT             SECTION.                                        
006200 FILE-CONTROL.                                                            
006300     SELECT   CF-CASE-PARAM-FILE                                          
006400                            ASSIGN       TO "CASEPARM"                    
006500                            ORGANIZATION IS RELATIVE                      
006600                            ACCESS MODE  IS SEQUENTIAL                    
006700                            FILE STATUS  IS W040-CASE-STATUS.             
006800*                                                                         
006900     SELECT   DEBT-IN-FILE                                                
007000                            ASSIGN       TO "DEBT-IN"                     
007100                            ORGANIZATION IS LINE SEQUENTIAL               
007200                            FILE STATUS  IS W040-DEBTIN-STATUS.           
007300*                                                                         
007400     SELECT   SCHEDULE-OUT-FILE                                           
007500                            ASSIGN       TO "SCHEDULE-OUT"                
007600                            ORGANIZATION IS LINE SEQUENTIAL               
007700                            FILE STATUS  IS W040-SCHED-STATUS.            
007800*                                                                         
007900     SELECT   CFDEBTWK-FILE                                               
008000                            ASSIGN       TO "CFDEBTWK"                    
008100                            ORGANIZATION IS LINE SEQUENTIAL               
008200                            FILE STATUS  IS W040-CFDWK-STATUS.            
008300*                                                                         
008400 DATA                     DIVISION.                                       
008500*=================================                                        
008600*                                                                         
008700 FILE                     SECTION.                                        
008800*                                                                         
008900 FD  CF-CASE-PARAM-FILE.                                                  
009000 COPY     "cfcase.cob".                                                   
009100*                                                                         
009200*  DEBT-IN CARRIES THE FOUR DEBT-REC FIELDS DIRECT, ONE ACCOUNT           
009300*  PER LINE - NO TEXT UNSTRING NEEDED, UNLIKE TRANSACTION-IN.             
009400*                                                                         
009500 FD  DEBT-IN-FILE.                                                        
009600 01  DEBT-IN-RECORD.                                                      
009700     03  DIR-NAME                  PIC X(20).                             
009800     03  DIR-BALANCE               PIC S9(9)V99                           
009900                                   SIGN IS TRAILING SEPARATE.             
010000     03  DIR-APR                   PIC 9V9(6).                            
010100     03  DIR-MIN-PAYMENT           PIC S9(7)V99                           
010200                                   SIGN IS TRAILING SEPARATE.             
010300     03  FILLER                    PIC X(4).                              
011700*                                                                         
011800*  SCHED-PRINT-LINE (THE EDITED PRINT IMAGE) IS THE RECORD WE             
011900*  ACTUALLY WRITE - SCHED-ROW-REC IN THE SAME COPYBOOK CARRIES            
012000*  A PACKED BALANCE AND IS NOT SAFE ON A LINE SEQUENTIAL FILE.            
012100*                                                                         
012200 FD  SCHEDULE-OUT-FILE.                                                   
012300 COPY     "cfsched.cob".                                                  
012400*                                                                         
012410*
012420*  CFDEBTWK CARRIES ONE "S" SUMMARY ROW (METHOD, MONTHS TAKEN,            
012430*  DONE FLAG) FOLLOWED BY ONE "D" ROW PER DEBT GIVING ITS FINAL           
012440*  MONTH BALANCE, FOR CF050'S DEBT PAYOFF SUMMARY TABLE - SAME            
012450*  DISCRIMINATED-RECORD TRICK AS CFSUMMWK IN CF020/CF030.                 
012460*
012470 FD  CFDEBTWK-FILE.                                                       
012480 01  CFDWK-RECORD.                                                        
012490     03  CFDWK-REC-TYPE            PIC X.                                 
012500         88  CFDWK-IS-SUMMARY              VALUE "S".                     
012510         88  CFDWK-IS-DEBT                 VALUE "D".                     
012520     03  CFDWK-SUMMARY-DATA.                                              
012530         05  CFDWK-DEBT-METHOD     PIC X.                                 
012540         05  CFDWK-DEBT-MONTHS     PIC 9(3).                              
012550         05  CFDWK-DEBT-DONE       PIC X.                                 
012560         05  FILLER                PIC X(35).                             
012570 01  CFDWK-DEBT-DATA  REDEFINES  CFDWK-SUMMARY-DATA.                      
012580     03  CFDWK-D-NAME              PIC X(20).                             
012590     03  CFDWK-D-BALANCE           PIC S9(9)V99                           
012600                                  SIGN IS TRAILING SEPARATE.              
012610     03  FILLER                    PIC X(8).                              
012620*
013600 WORKING-STORAGE          SECTION.                                        
013700*-------------------------------                                          
013800*                                                                         
013850 77  PROG-NAME               PIC X(14)  VALUE "CF040 (1.0.00)".           
013860*                                                                         
013900 COPY     "cfdebt.cob".                                                   
014000*                                                                         
014100 01  W040-STATUS-AREA.                                                    
014200     03  W040-CASE-STATUS          PIC XX.                                
014300     03  W040-DEBTIN-STATUS        PIC XX.                                
014400     03  W040-SCHED-STATUS         PIC XX.                                
014500     03  W040-CFDWK-STATUS         PIC XX.                                
014600     03  W040-EOF-DEBTIN           PIC X       VALUE "N".                 
014700         88  W040-AT-EOF-DEBTIN            VALUE "Y".                     
014800     03  FILLER                    PIC X(3).                              
014900*                                                                         
015000 01  W040-CASE-WORK.                                                      
015100     03  W040-DEBT-METHOD          PIC X.                                 
015200     03  W040-EXTRA-PAYMENT        PIC S9(7)V99   COMP-3.                 
015250     03  FILLER                    PIC X(4).                              
015255*                                                                         
015258*  RAW BYTE VIEW OF THE CASE WORK AREA - USED ONLY TO ECHO THE            
015261*  PARAMETER RECORD TO THE CONSOLE WHEN THE DEBT METHOD FLAG              
015264*  READ FROM CFCASE.COB IS NEITHER "A" NOR "S", SO A BAD                  
015267*  CASEPARM FEED SHOWS UP IN THE JOB LOG INSTEAD OF SILENTLY              
015270*  DEFAULTING - GH 14/11/17.                                              
015273*                                                                         
015276 01  W040-CASE-WORK-ALPHA  REDEFINES  W040-CASE-WORK                      
015279                              PIC X(10).                                  
015300*
015400 01  W040-MONTH-WORK.                                                     
015500     03  W040-MONTH                PIC 9(3)    COMP.                      
015600     03  W040-ALL-PAID-FLAG        PIC X       VALUE "N".                 
015700         88  W040-ALL-PAID                 VALUE "Y".                     
015800     03  FILLER                    PIC X(4).                              
015900*                                                                         
016000*  PRIORITY PERMUTATION - HOLDS DEBT-IX VALUES IN PAYMENT ORDER,          
016100*  REBUILT EVERY MONTH RATHER THAN PHYSICALLY MOVING THE DEBT             
016200*  TABLE ROWS THEMSELVES.                                                 
016300*                                                                         
016400 01  W040-PRIORITY-TABLE-AREA.                                            
016500     03  W040-PRIORITY-ENTRY                  OCCURS 20 TIMES             
016600                                              INDEXED BY W040-PX          
016700                                              PIC 99    COMP.             
016800 01  W040-PRIORITY-ALL  REDEFINES  W040-PRIORITY-TABLE-AREA               
016900                         PIC X(40).                                       
017000*                                                                         
017100 01  W040-WORK-FIELDS.                                                    
017200     03  W040-SWAP-PRIORITY        PIC 99      COMP.                      
017300     03  W040-SORTED-FLAG          PIC X       VALUE "N".                 
017400         88  W040-TABLE-SORTED             VALUE "Y".                     
017500     03  W040-EXTRA-REMAINING      PIC S9(7)V99   COMP-3.                 
017600     03  W040-PAY-AMOUNT           PIC S9(9)V99   COMP-3.                 
017700     03  FILLER                    PIC X(6).                              
017800*                                                                         
017900 01  W900-FUNCTION-CODE            PIC 9.                                 
018000 01  W900-AMOUNT-1                 PIC S9(11)V9999.                       
018100 01  W900-AMOUNT-2                 PIC S9(11)V9999.                       
018200 01  W900-RESULT                   PIC S9(11)V99   COMP-3.                
018300*                                                                         
018400 LINKAGE                  SECTION.                                        
018500*------------------------------                                           
018600*                                                                         
018700 COPY     "cfcalld.cob".                                                  
018800 COPY     "cffiles.cob".                                                  
018900*                                                                         
019000 PROCEDURE                DIVISION USING CF-CALLING-DATA                  
019100                                          FILE-DEFS.                      
019200*==========================================================               
019300*                                                                         
019400 AA000-MAIN                  SECTION.                                     
019500*************************************                                     
019600*                                                                         
019700     MOVE     ZERO  TO  DEBT-COUNT.                                       
019800     MOVE     1     TO  W040-MONTH.                                       
019900     MOVE     "N"   TO  W040-ALL-PAID-FLAG.                               
020000*                                                                         
020100     PERFORM  BB010-LOAD-CASE-PARAMS  THRU  BB010-EXIT.                   
020200     PERFORM  BB020-LOAD-DEBTS        THRU  BB020-EXIT.                   
020300     PERFORM  BB030-SIMULATE          THRU  BB030-EXIT.                   
020400     PERFORM  BB090-WRITE-SUMMARY     THRU  BB090-EXIT.                   
020500*                                                                         
020600 AA000-EXIT.                                                              
020700     EXIT     PROGRAM.                                                    
020800*                                                                         
020900*==================================================================       
021000*   BB010 - CASE PARAMETERS - METHOD FLAG AND EXTRA PAYMENT.              
021100*==================================================================       
021200*                                                                         
021300 BB010-LOAD-CASE-PARAMS              SECTION.                             
021400*********************************************                             
021500*                                                                         
021600     OPEN     INPUT  CF-CASE-PARAM-FILE.                                  
021700     READ     CF-CASE-PARAM-FILE.                                         
021800     CLOSE    CF-CASE-PARAM-FILE.                                         
021900*                                                                         
022000     MOVE     CF-DEBT-METHOD     TO  W040-DEBT-METHOD.                    
022100     MOVE     CF-EXTRA-PAYMENT   TO  W040-EXTRA-PAYMENT.                  
022200*                                                                         
022210*                                                                         
022220*  DEFENSIVE CHECK - CASEPARM SHOULD ONLY EVER CARRY "A" (AVA-            
022230*  LANCHE) OR "S" (SNOWBALL) - ANYTHING ELSE MEANS A BAD OR               
022240*  STALE PARAMETER FEED, SO DEFAULT TO AVALANCHE AND ECHO THE             
022250*  RAW CASE WORK AREA TO THE CONSOLE - GH 14/11/17.                       
022260*                                                                         
022270     IF       W040-DEBT-METHOD  NOT =  "A"                                
022280              AND  W040-DEBT-METHOD  NOT =  "S"                           
022290              DISPLAY "CF040 - INVALID DEBT METHOD, CASE WORK"            
022295                      " AREA = " W040-CASE-WORK-ALPHA                     
022298              MOVE  "A"  TO  W040-DEBT-METHOD.                            
022300 BB010-EXIT.                                                              
022400     EXIT.                                                                
022500*                                                                         
022600*==================================================================       
022700*   BB020 - LOAD THE DEBT ACCOUNTS.                                       
022800*==================================================================       
022900*                                                                         
023000 BB020-LOAD-DEBTS                    SECTION.                             
023100*********************************************                             
023200*                                                                         
023300     OPEN     INPUT  DEBT-IN-FILE.                                        
023400     MOVE     "N"  TO  W040-EOF-DEBTIN.                                   
023500     PERFORM  BB021-LOAD-ONE  THRU  BB021-EXIT                            
023600              UNTIL  W040-AT-EOF-DEBTIN.                                  
023700     CLOSE    DEBT-IN-FILE.                                               
023800*                                                                         
023900 BB020-EXIT.                                                              
024000     EXIT.                                                                
024100*                                                                         
024200 BB021-LOAD-ONE                      SECTION.                             
024300*********************************************                             
024400*                                                                         
024500     READ     DEBT-IN-FILE                                                
024600              AT END                                                      
024700                       MOVE "Y" TO W040-EOF-DEBTIN                        
024800                       GO TO BB021-EXIT.                                  
024900*                                                                         
025000     ADD      1  TO  DEBT-COUNT.                                          
025100     SET      DEBT-IX  TO  DEBT-COUNT.                                    
025200     MOVE     DIR-NAME          TO  DEBT-T-NAME (DEBT-IX).                
025300     MOVE     DIR-BALANCE       TO  DEBT-T-BALANCE (DEBT-IX).             
025400     MOVE     DIR-APR           TO  DEBT-T-APR (DEBT-IX).                 
025500     MOVE     DIR-MIN-PAYMENT   TO  DEBT-T-MIN-PAYMENT (DEBT-IX).         
025600     MOVE     ZERO              TO  DEBT-T-PRIORITY (DEBT-IX).            
025700*                                                                         
025800 BB021-EXIT.                                                              
025900     EXIT.                                                                
026000*                                                                         
026100*==================================================================       
026200*   BB030 - MONTHLY SIMULATION LOOP, HARD-STOPPED AT 600 MONTHS.          
026300*==================================================================       
026400*                                                                         
026500 BB030-SIMULATE                      SECTION.                             
026600*********************************************                             
026700*                                                                         
026800     OPEN     OUTPUT  SCHEDULE-OUT-FILE.                                  
026900     PERFORM  BB031-ONE-MONTH  THRU  BB031-EXIT                           
027000              VARYING  W040-MONTH  FROM  1  BY  1                         
027100              UNTIL    W040-MONTH  >  600                                 
027200              OR       W040-ALL-PAID.                                     
027300     CLOSE    SCHEDULE-OUT-FILE.                                          
027400*                                                                         
027500 BB030-EXIT.                                                              
027600     EXIT.                                                                
027700*                                                                         
027800 BB031-ONE-MONTH                     SECTION.                             
027900*********************************************                             
028000*                                                                         
028100     PERFORM  BB032-RANK-PRIORITY    THRU  BB032-EXIT.                    
028200     PERFORM  BB033-ACCRUE-INTEREST  THRU  BB033-EXIT                     
028300              VARYING  DEBT-IX  FROM  1  BY  1                            
028400              UNTIL    DEBT-IX  >  DEBT-COUNT.                            
028500     PERFORM  BB034-APPLY-MINIMUM    THRU  BB034-EXIT                     
028600              VARYING  DEBT-IX  FROM  1  BY  1                            
028700              UNTIL    DEBT-IX  >  DEBT-COUNT.                            
028800     PERFORM  BB035-APPLY-EXTRA      THRU  BB035-EXIT.                    
028900     PERFORM  BB037-WRITE-ROWS       THRU  BB037-EXIT                     
029000              VARYING  DEBT-IX  FROM  1  BY  1                            
029100              UNTIL    DEBT-IX  >  DEBT-COUNT.                            
029200     PERFORM  BB038-TEST-ALL-PAID    THRU  BB038-EXIT.                    
029300*                                                                         
029400 BB031-EXIT.                                                              
029500     EXIT.                                                                
029600*                                                                         
029700*==================================================================       
029800*   BB032 - RE-RANK PRIORITY, AVALANCHE OR SNOWBALL, EVERY MONTH.         
029900*   AVALANCHE - APR DESCENDING, TIE ON SMALLER BALANCE FIRST.             
030000*   SNOWBALL  - BALANCE ASCENDING, TIE ON HIGHER APR FIRST.               
030100*==================================================================       
030200*                                                                         
030300 BB032-RANK-PRIORITY                 SECTION.                             
030400*********************************************                             
030500*                                                                         
030600     MOVE     LOW-VALUES  TO  W040-PRIORITY-ALL.                          
030700     PERFORM  BB0321-SEED-ONE  THRU  BB0321-EXIT                          
030800              VARYING  DEBT-IX  FROM  1  BY  1                            
030900              UNTIL    DEBT-IX  >  DEBT-COUNT.                            
031000*                                                                         
031100     MOVE     "N"  TO  W040-SORTED-FLAG.                                  
031200     PERFORM  BB0322-ONE-PASS  THRU  BB0322-EXIT                          
031300              UNTIL  W040-TABLE-SORTED.                                   
031400*                                                                         
031500 BB032-EXIT.                                                              
031600     EXIT.                                                                
031700*                                                                         
031800 BB0321-SEED-ONE                     SECTION.                             
031900*********************************************                             
032000*                                                                         
032100     SET      W040-PX  TO  DEBT-IX.                                       
032200     SET      W040-PRIORITY-ENTRY (W040-PX)  TO  DEBT-IX.                 
032300*                                                                         
032400 BB0321-EXIT.                                                             
032500     EXIT.                                                                
032600*                                                                         
032700 BB0322-ONE-PASS                     SECTION.                             
032800*********************************************                             
032900*                                                                         
033000     MOVE     "Y"  TO  W040-SORTED-FLAG.                                  
033100     PERFORM  BB0323-COMPARE-SWAP  THRU  BB0323-EXIT                      
033200              VARYING  W040-PX  FROM  1  BY  1                            
033300              UNTIL    W040-PX  >  DEBT-COUNT  -  1.                      
033400*                                                                         
033500 BB0322-EXIT.                                                             
033600     EXIT.                                                                
033700*                                                                         
033800 BB0323-COMPARE-SWAP                 SECTION.                             
033900*********************************************                             
034000*                                                                         
034100     IF       W040-DEBT-METHOD = "A"                                      
034200              PERFORM BB0324-TEST-AVALANCHE THRU BB0324-EXIT              
034300     ELSE                                                                 
034400              PERFORM BB0325-TEST-SNOWBALL  THRU BB0325-EXIT.             
034500*                                                                         
034600 BB0323-EXIT.                                                             
034700     EXIT.                                                                
034800*                                                                         
034900 BB0324-TEST-AVALANCHE               SECTION.                             
035000*********************************************                             
035100*                                                                         
035200     IF (DEBT-T-APR (W040-PRIORITY-ENTRY (W040-PX)) <                     
035300         DEBT-T-APR (W040-PRIORITY-ENTRY (W040-PX + 1)))                  
035400        OR                                                                
035500        (DEBT-T-APR (W040-PRIORITY-ENTRY (W040-PX)) =                     
035600         DEBT-T-APR (W040-PRIORITY-ENTRY (W040-PX + 1))                   
035700         AND                                                              
035800         DEBT-T-BALANCE (W040-PRIORITY-ENTRY (W040-PX)) >                 
035900         DEBT-T-BALANCE (W040-PRIORITY-ENTRY (W040-PX + 1)))              
036000              PERFORM BB0326-SWAP-ENTRIES THRU BB0326-EXIT.               
036100*                                                                         
036200 BB0324-EXIT.                                                             
036300     EXIT.                                                                
036400*                                                                         
036500 BB0325-TEST-SNOWBALL                SECTION.                             
036600*********************************************                             
036700*                                                                         
036800     IF (DEBT-T-BALANCE (W040-PRIORITY-ENTRY (W040-PX)) >                 
036900         DEBT-T-BALANCE (W040-PRIORITY-ENTRY (W040-PX + 1)))              
037000        OR                                                                
037100        (DEBT-T-BALANCE (W040-PRIORITY-ENTRY (W040-PX)) =                 
037200         DEBT-T-BALANCE (W040-PRIORITY-ENTRY (W040-PX + 1))               
037300         AND                                                              
037400         DEBT-T-APR (W040-PRIORITY-ENTRY (W040-PX)) <                     
037500         DEBT-T-APR (W040-PRIORITY-ENTRY (W040-PX + 1)))                  
037600              PERFORM BB0326-SWAP-ENTRIES THRU BB0326-EXIT.               
037700*                                                                         
037800 BB0325-EXIT.                                                             
037900     EXIT.                                                                
038000*                                                                         
038100 BB0326-SWAP-ENTRIES                 SECTION.                             
038200*********************************************                             
038300*                                                                         
038400     MOVE     "N"  TO  W040-SORTED-FLAG.                                  
038500     MOVE     W040-PRIORITY-ENTRY (W040-PX)      TO                       
038600              W040-SWAP-PRIORITY.                                         
038700     MOVE     W040-PRIORITY-ENTRY (W040-PX + 1)  TO                       
038800              W040-PRIORITY-ENTRY (W040-PX).                              
038900     MOVE     W040-SWAP-PRIORITY                 TO                       
039000              W040-PRIORITY-ENTRY (W040-PX + 1).                          
039100*                                                                         
039200 BB0326-EXIT.                                                             
039300     EXIT.                                                                
039400*                                                                         
039500*==================================================================       
039600*   BB033 - INTEREST ACCRUES ON EVERY POSITIVE BALANCE BEFORE             
039700*   ANY PAYMENT IS APPLIED THIS MONTH.                                    
039800*==================================================================       
039900*                                                                         
040000 BB033-ACCRUE-INTEREST               SECTION.                             
040100*********************************************                             
040200*                                                                         
040300     IF       DEBT-T-BALANCE (DEBT-IX)  NOT  >  ZERO                      
040400              GO TO BB033-EXIT.                                           
040500*                                                                         
040600     MOVE     1  TO  W900-FUNCTION-CODE.                                  
040700     COMPUTE  W900-AMOUNT-1 = DEBT-T-BALANCE (DEBT-IX) *                  
040800              DEBT-T-APR (DEBT-IX) / 12.                                  
040900     MOVE     ZERO  TO  W900-AMOUNT-2.                                    
041000     CALL     "CF900"  USING  W900-FUNCTION-CODE                          
041100                              W900-AMOUNT-1                               
041200                              W900-AMOUNT-2                               
041300                              W900-RESULT.                                
041400*                                                                         
041500     ADD      W900-RESULT  TO  DEBT-T-BALANCE (DEBT-IX).                  
041600*                                                                         
041700 BB033-EXIT.                                                              
041800     EXIT.                                                                
041900*                                                                         
042000*==================================================================       
042100*   BB034 - MINIMUM PAYMENT, CAPPED AT THE (POST-INTEREST)                
042200*   BALANCE.                                                              
042300*==================================================================       
042400*                                                                         
042500 BB034-APPLY-MINIMUM                 SECTION.                             
042600*********************************************                             
042700*                                                                         
042800     IF       DEBT-T-BALANCE (DEBT-IX)  NOT  >  ZERO                      
042900              GO TO BB034-EXIT.                                           
043000*                                                                         
043100     IF       DEBT-T-MIN-PAYMENT (DEBT-IX)  >                             
043200              DEBT-T-BALANCE (DEBT-IX)                                    
043300              MOVE  DEBT-T-BALANCE (DEBT-IX)     TO  W040-PAY-AMOUNT      
043400     ELSE                                                                 
043500              MOVE  DEBT-T-MIN-PAYMENT (DEBT-IX) TO  W040-PAY-AMOUNT.     
043600*                                                                         
043700     SUBTRACT W040-PAY-AMOUNT  FROM  DEBT-T-BALANCE (DEBT-IX).            
043800*                                                                         
043900 BB034-EXIT.                                                              
044000     EXIT.                                                                
044100*                                                                         
044200*==================================================================       
044300*   BB035 - EXTRA PAYMENT FLOWS DOWN THE PRIORITY LIST UNTIL              
044400*   EXHAUSTED. WHATEVER IS LEFT WHEN EVERY DEBT IS CLEARED IS             
044500*   NOT CARRIED TO NEXT MONTH.                                            
044600*==================================================================       
044700*                                                                         
044800 BB035-APPLY-EXTRA                   SECTION.                             
044900*********************************************                             
045000*                                                                         
045100     MOVE     W040-EXTRA-PAYMENT  TO  W040-EXTRA-REMAINING.               
045200     PERFORM  BB036-APPLY-EXTRA-ONE  THRU  BB036-EXIT                     
045300              VARYING  W040-PX  FROM  1  BY  1                            
045400              UNTIL    W040-PX  >  DEBT-COUNT                             
045500              OR       W040-EXTRA-REMAINING  =  ZERO.                     
045600*                                                                         
045700 BB035-EXIT.                                                              
045800     EXIT.                                                                
045900*                                                                         
046000 BB036-APPLY-EXTRA-ONE                SECTION.                            
046100*********************************************                             
046200*                                                                         
046300     SET      DEBT-IX  TO  W040-PRIORITY-ENTRY (W040-PX).                 
046400*                                                                         
046500     IF       DEBT-T-BALANCE (DEBT-IX)  NOT  >  ZERO                      
046600              GO TO BB036-EXIT.                                           
046700*                                                                         
046800     IF       W040-EXTRA-REMAINING  >  DEBT-T-BALANCE (DEBT-IX)           
046900              MOVE  DEBT-T-BALANCE (DEBT-IX)  TO  W040-PAY-AMOUNT         
047000     ELSE                                                                 
047100              MOVE  W040-EXTRA-REMAINING      TO  W040-PAY-AMOUNT.        
047200*                                                                         
047300     SUBTRACT W040-PAY-AMOUNT  FROM  DEBT-T-BALANCE (DEBT-IX).            
047400     SUBTRACT W040-PAY-AMOUNT  FROM  W040-EXTRA-REMAINING.                
047500*                                                                         
047600 BB036-EXIT.                                                              
047700     EXIT.                                                                
047800*                                                                         
047900*==================================================================       
048000*   BB037 - ONE SCHEDULE-OUT ROW PER DEBT FOR THIS MONTH.                 
048100*==================================================================       
048200*                                                                         
048300 BB037-WRITE-ROWS                    SECTION.                             
048400*********************************************                             
048500*                                                                         
048600     MOVE     SPACES                     TO  SCHED-PRINT-LINE.            
048700     MOVE     W040-MONTH                 TO  SCHED-P-MONTH.               
048800     MOVE     DEBT-T-NAME (DEBT-IX)      TO  SCHED-P-DEBT-NAME.           
048900     MOVE     DEBT-T-BALANCE (DEBT-IX)   TO  SCHED-P-BALANCE.             
049000     WRITE    SCHED-PRINT-LINE.                                           
049100*                                                                         
049200 BB037-EXIT.                                                              
049300     EXIT.                                                                
049400*                                                                         
049500*==================================================================       
049600*   BB038 - ALL DEBTS CLEAR -> STOP THE MONTH LOOP EARLY.                 
049700*==================================================================       
049800*                                                                         
049900 BB038-TEST-ALL-PAID                 SECTION.                             
050000*********************************************                             
050100*                                                                         
050200     MOVE     "Y"  TO  W040-ALL-PAID-FLAG.                                
050300     PERFORM  BB039-TEST-ONE  THRU  BB039-EXIT                            
050400              VARYING  DEBT-IX  FROM  1  BY  1                            
050500              UNTIL    DEBT-IX  >  DEBT-COUNT.                            
050600*                                                                         
050700 BB038-EXIT.                                                              
050800     EXIT.                                                                
050900*                                                                         
051000 BB039-TEST-ONE                      SECTION.                             
051100*********************************************                             
051200*                                                                         
051300     IF       DEBT-T-BALANCE (DEBT-IX)  >  ZERO                           
051400              MOVE "N" TO W040-ALL-PAID-FLAG.                             
051500*                                                                         
051600 BB039-EXIT.                                                              
051700     EXIT.                                                                
051800*                                                                         
051900*==================================================================       
052000*   BB090 - WRITE CFDEBTWK - METHOD, MONTHS TAKEN, DONE FLAG.             
052100*==================================================================       
052200*                                                                         
052300 BB090-WRITE-SUMMARY                 SECTION.                             
052400*********************************************                             
052500*                                                                         
052600     OPEN     OUTPUT  CFDEBTWK-FILE.                                      
052610     MOVE     SPACES              TO  CFDWK-RECORD.                       
052620     MOVE     "S"                 TO  CFDWK-REC-TYPE.                     
052700     MOVE     W040-DEBT-METHOD    TO  CFDWK-DEBT-METHOD.                  
052900*
053000     IF       W040-ALL-PAID                                               
053100              COMPUTE CFDWK-DEBT-MONTHS = W040-MONTH - 1                  
053200              MOVE "Y" TO CFDWK-DEBT-DONE                                 
053300     ELSE                                                                 
053400              MOVE 600 TO CFDWK-DEBT-MONTHS                               
053500              MOVE "N" TO CFDWK-DEBT-DONE.                                
053600*
053700     WRITE    CFDWK-RECORD.                                               
053710*
053720     PERFORM  BB091-WRITE-DEBT-BALANCE  THRU  BB091-EXIT                  
053730              VARYING  DEBT-IX  FROM  1  BY  1                            
053740              UNTIL    DEBT-IX  >  DEBT-COUNT.                            
053750*
053800     CLOSE    CFDEBTWK-FILE.                                              
053900*
054000 BB090-EXIT.                                                              
054100     EXIT.                                                                
054110*
054120 BB091-WRITE-DEBT-BALANCE            SECTION.                             
054130*********************************************                             
054140*
054150     MOVE     SPACES                    TO  CFDWK-RECORD.                 
054160     MOVE     "D"                       TO  CFDWK-REC-TYPE.               
054170     MOVE     DEBT-T-NAME (DEBT-IX)     TO  CFDWK-D-NAME.                 
054180     MOVE     DEBT-T-BALANCE (DEBT-IX)  TO  CFDWK-D-BALANCE.              
054190     WRITE    CFDWK-RECORD.                                               
054195*
054197 BB091-EXIT.                                                              
054198     EXIT.                                                                
054200*
