000100*******************************************************************       
000200*                                                                 *       
000300*             CASH-FLOW FINANCIAL REPORT WRITER  -  CF050        *        
000400*         CASH-FLOW ADVISORY SUITE - CALLED BY CF000             *        
000500*                                                                 *       
000600*******************************************************************       
000700*                                                                         
000800 IDENTIFICATION           DIVISION.                                       
000900*=================================                                        
001000*                                                                         
001100      PROGRAM-ID.          CF050.                                         
001200      AUTHOR.              V B COEN.                                      
001300      INSTALLATION.        APPLEWOOD COMPUTERS.                           
001400      DATE-WRITTEN.        22/06/87.                                      
001500      DATE-COMPILED.                                                      
001600      SECURITY.            COPYRIGHT (C) 1987-2026 & LATER,               
001700                            VINCENT BRYAN COEN.                           
001800                            DISTRIBUTED UNDER THE GNU GENERAL             
001900                            PUBLIC LICENSE. SEE FILE COPYING.             
002000*                                                                         
002100* REMARKS.             LAST STAGE OF THE CASH-FLOW ADVISORY RUN.          
002200*                      READS THE FOUR WORK FILES BUILT BY CF020,          
002300*                      CF030 AND CF040 AND WRITES A SINGLE PRINT          
002400*                      REPORT - TITLE, SUMMARY KEY/VALUE LINES,           
002500*                      A FIXED NARRATIVE PARAGRAPH AND, WHERE THE         
002600*                      WORK FILES HOLD ROWS, A SET OF DETAIL              
002700*                      TABLES (BUDGET, RECURRING CHARGES, DEBT            
002800*                      PAYOFF). THE NARRATIVE IS A CONSTANT - THIS        
002900*                      SHOP HAS NO ON-LINE LANGUAGE MODEL TO CALL         
003000*                      SO THE OLD "CANNED PARAGRAPH" FALLBACK OF          
003100*                      THE ORIGINAL DESIGN IS ALL THAT REMAINS.           
003200*                                                                         
003300* CALLED MODULES.      NONE.                                              
003400*                                                                         
003500* CHANGES:                                                                
003600* 22/06/87 VBC - CREATED.                                                 
003700* 30/09/91 VBC - DEBT PAYOFF TABLE ADDED FOLLOWING INTRODUCTION           
003800*                OF CF040.                                                
003900* 21/02/99 VBC - Y2K: NO DATE FIELDS PRINTED BY THIS PROGRAM -            
004000*                REVIEWED, NO CHANGE REQUIRED.                            
004100* 14/07/03 GH  - CFSUMMWK CATEGORY ROWS NOW READ FOR THE SUMMARY          
004200*                SECTION - BB020 REWRITTEN TO MATCH CF020's               
004300*                CHANGE OF THE SAME DATE.                                 
004400* 08/11/07 GH  - NARRATIVE TEXT MOVED TO A 01-LEVEL CONSTANT SO           
004500*                THE WORDING LIVES IN ONE PLACE.                          
004510* 19/09/14 GH  - KV/BUDGET/RECURRING/DEBT LINE AMOUNT FIELDS              
004520*                WIDENED FROM 7 TO 11 INTEGER DIGITS - A CASE             
004530*                CAME BACK WITH A CATEGORY TOTAL OVER $10 MILLION         
004540*                AND THE OLD -9,999,999.99 PICTURE HIGH-ORDER             
004550*                TRUNCATED IT ON THE PRINTED REPORT. FILLER AFTER         
004560*                EACH AMOUNT SHORTENED TO HOLD THE 132-BYTE LINE.         
004600*                                                                         
004620* 22/11/17 GH  - ADDED THE SHOP'S STANDARD PROG-NAME                      
004640*                VERSION-CONSTANT (77-LEVEL).                             
004700*******************************************************************       
004800*                                                                         
004900 ENVIRONMENT              DIVISION.                                       
005000*=================================                                        
005100*                                                                         
005200 CONFIGURATION            SECTION.                                        
005300 SPECIAL-NAMES.                                                           
005400     C01                  IS TOP-OF-FORM.                                 
005500*                                                                         
005600 INPUT-OUTPUT             SECTION.                                        
005700 FILE-CONTROL.                                                            
005800     SELECT   CFSUMMWK-FILE                                               
005900                            ASSIGN       TO "CFSUMMWK"                    
006000                            ORGANIZATION IS LINE SEQUENTIAL               
006100                            FILE STATUS  IS W050-CFSWK-STATUS.            
006200*                                                                         
006300     SELECT   CFBUDGWK-FILE                                               
006400                            ASSIGN       TO "CFBUDGWK"                    
006500                            ORGANIZATION IS LINE SEQUENTIAL               
006600                            FILE STATUS  IS W050-CFBWK-STATUS.            
006700*                                                                         
006800     SELECT   CFRECURWK-FILE                                              
006900                            ASSIGN       TO "CFRECURWK"                   
007000                            ORGANIZATION IS LINE SEQUENTIAL               
007100                            FILE STATUS  IS W050-CFRWK-STATUS.            
007200*                                                                         
007300     SELECT   CFDEBTWK-FILE                                               
007400                            ASSIGN       TO "CFDEBTWK"                    
007500                            ORGANIZATION IS LINE SEQUENTIAL               
007600                            FILE STATUS  IS W050-CFDWK-STATUS.            
007700*                                                                         
007800     SELECT   REPORT-OUT-FILE                                             
007900                            ASSIGN       TO "REPORT-OUT"                  
008000                            ORGANIZATION IS LINE SEQUENTIAL               
008100                            FILE STATUS  IS W050-REPORT-STATUS.           
008200*                                                                         
008300 DATA                     DIVISION.                                       
008400*=================================                                        
008500*                                                                         
008600 FILE                     SECTION.                                        
008700*                                                                         
008800 FD  CFSUMMWK-FILE.                                                       
008900 01  CFSWK-RECORD.                                                        
009000     03  CFSWK-REC-TYPE            PIC X.                                 
009100         88  CFSWK-IS-TOTALS               VALUE "T".                     
009200         88  CFSWK-IS-CATEGORY             VALUE "C".                     
009300     03  CFSWK-TOTALS-DATA.                                               
009400         05  CFSWK-TOTAL-INCOME        PIC S9(9)V99                       
009500                                       SIGN IS TRAILING SEPARATE.         
009600         05  CFSWK-TOTAL-EXPENSE       PIC S9(9)V99                       
009700                                       SIGN IS TRAILING SEPARATE.         
009800         05  CFSWK-NET-CASH-FLOW       PIC S9(10)V99                      
009900                                       SIGN IS TRAILING SEPARATE.         
010000         05  CFSWK-REJECT-COUNT        PIC 9(5).                          
010100         05  FILLER                    PIC X(8).                          
010200     03  CFSWK-CATEGORY-DATA REDEFINES CFSWK-TOTALS-DATA.                 
010300         05  CFSWK-CAT-NAME            PIC X(20).                         
010400         05  CFSWK-CAT-TOTAL           PIC S9(11)V99                      
010500                                       SIGN IS TRAILING SEPARATE.         
010600         05  FILLER                    PIC X(16).                         
010700*                                                                         
010800 FD  CFBUDGWK-FILE.                                                       
010900 01  CFBWK-RECORD.                                                        
011000     03  CFBWK-CATEGORY            PIC X(20).                             
011100     03  CFBWK-AMOUNT              PIC S9(9)V99                           
011200                                   SIGN IS TRAILING SEPARATE.             
011300     03  CFBWK-LINE-TYPE           PIC X.                                 
011400         88  CFBWK-IS-ALLOCATION           VALUE "A".                     
011500         88  CFBWK-IS-OBSERVED             VALUE "O".                     
011600     03  FILLER                    PIC X(9).                              
011700*                                                                         
011800 FD  CFRECURWK-FILE.                                                      
011900 01  CFRWK-RECORD.                                                        
012000     03  CFRWK-MERCHANT            PIC X(30).                             
012100     03  CFRWK-AVG-AMOUNT          PIC S9(9)V99                           
012200                                   SIGN IS TRAILING SEPARATE.             
012300     03  FILLER                    PIC X(6).                              
012400*                                                                         
012500 FD  CFDEBTWK-FILE.                                                       
012600 01  CFDWK-RECORD.                                                        
012700     03  CFDWK-REC-TYPE            PIC X.                                 
012800         88  CFDWK-IS-SUMMARY              VALUE "S".                     
012900         88  CFDWK-IS-DEBT                 VALUE "D".                     
013000     03  CFDWK-SUMMARY-DATA.                                              
013100         05  CFDWK-DEBT-METHOD     PIC X.                                 
013200         05  CFDWK-DEBT-MONTHS     PIC 9(3).                              
013300         05  CFDWK-DEBT-DONE       PIC X.                                 
013400         05  FILLER                PIC X(35).                             
013500     03  CFDWK-DEBT-DATA REDEFINES CFDWK-SUMMARY-DATA.                    
013600         05  CFDWK-D-NAME              PIC X(20).                         
013700         05  CFDWK-D-BALANCE           PIC S9(9)V99                       
013800                                       SIGN IS TRAILING SEPARATE.         
013900         05  FILLER                    PIC X(8).                          
014000*                                                                         
014100*  REPORT-OUT IS THE HOUSE 132-COLUMN PRINT LINE, ONE 01 PER              
014200*  LINE TYPE OVERLAID ON A COMMON WORK AREA - SAME IDEA AS THE            
014300*  OLD PAYROLL SUITE'S PRINT-LINE REDEFINES.                              
014400*                                                                         
014500 FD  REPORT-OUT-FILE.                                                     
014600 01  RPT-LINE                      PIC X(132).                            
014700*                                                                         
014800 WORKING-STORAGE          SECTION.                                        
014900*-------------------------------                                          
015000*                                                                         
015050 77  PROG-NAME               PIC X(14)  VALUE "CF050 (1.0.00)".           
015060*                                                                         
015100 01  W050-STATUS-AREA.                                                    
015200     03  W050-CFSWK-STATUS         PIC XX.                                
015300     03  W050-CFBWK-STATUS         PIC XX.                                
015400     03  W050-CFRWK-STATUS         PIC XX.                                
015500     03  W050-CFDWK-STATUS         PIC XX.                                
015600     03  W050-REPORT-STATUS        PIC XX.                                
015700     03  W050-EOF-CFSWK            PIC X       VALUE "N".                 
015800         88  W050-AT-EOF-CFSWK             VALUE "Y".                     
015900     03  W050-EOF-CFBWK            PIC X       VALUE "N".                 
016000         88  W050-AT-EOF-CFBWK             VALUE "Y".                     
016100     03  W050-EOF-CFRWK            PIC X       VALUE "N".                 
016200         88  W050-AT-EOF-CFRWK             VALUE "Y".                     
016300     03  W050-EOF-CFDWK            PIC X       VALUE "N".                 
016400         88  W050-AT-EOF-CFDWK             VALUE "Y".                     
016500     03  FILLER                    PIC X(4).                              
016600*                                                                         
016700 01  W050-SUMMARY-WORK.                                                   
016800     03  W050-TOTAL-INCOME         PIC S9(9)V99    COMP-3.                
016900     03  W050-TOTAL-EXPENSE        PIC S9(9)V99    COMP-3.                
017000     03  W050-NET-CASH-FLOW        PIC S9(10)V99   COMP-3.                
017100     03  W050-REJECT-COUNT         PIC 9(5)        COMP.                  
017150     03  FILLER                    PIC X(4).                              
017200*
017300*  THE HOUSE HAS DONE THIS OVERLAY OF A PRINT LINE SINCE THE              
017400*  1980S - ONE VIEW PER LINE SHAPE, ALL THE SAME 132 BYTES.               
017500*                                                                         
017600 01  W050-KV-LINE.                                                        
017700     03  W050-KV-KEY               PIC X(30).                             
017800     03  FILLER                    PIC X(2)    VALUE ": ".                
017900     03  W050-KV-VALUE             PIC -99,999,999,999.99.                
018000     03  FILLER                    PIC X(82)   VALUE SPACES.              
018100 01  W050-TEXT-LINE    REDEFINES  W050-KV-LINE                            
018200                        PIC X(132).                                       
018300*                                                                         
018400 01  W050-TRIM-WORK.                                                      
018500     03  W050-TRIM-LEN             PIC 99      COMP.                      
018550     03  FILLER                    PIC X(4).                              
018600*
018700 01  W050-BUDGET-LINE.                                                    
018800     03  W050-BL-CATEGORY          PIC X(20).                             
018900     03  FILLER                    PIC X(2)    VALUE SPACES.              
019000     03  W050-BL-AMOUNT            PIC -99,999,999,999.99.                
019100     03  FILLER                    PIC X(2)    VALUE SPACES.              
019200     03  W050-BL-TAG               PIC X(10).                             
019300     03  FILLER                    PIC X(80)   VALUE SPACES.              
019400*                                                                         
019500 01  W050-RECUR-LINE.                                                     
019600     03  W050-RL-MERCHANT          PIC X(30).                             
019700     03  FILLER                    PIC X(2)    VALUE SPACES.              
019800     03  W050-RL-AMOUNT            PIC -99,999,999,999.99.                
019900     03  FILLER                    PIC X(82)   VALUE SPACES.              
020000*                                                                         
020100 01  W050-DEBT-LINE.                                                      
020200     03  W050-DL-METHOD            PIC X(10).                             
020300     03  FILLER                    PIC X(2)    VALUE SPACES.              
020400     03  W050-DL-MONTHS            PIC ZZ9.                               
020500     03  FILLER                    PIC X(2)    VALUE SPACES.              
020600     03  W050-DL-DONE              PIC X(3).                              
020700     03  FILLER                    PIC X(2)    VALUE SPACES.              
020800     03  W050-DL-NAME              PIC X(20).                             
020900     03  FILLER                    PIC X(2)    VALUE SPACES.              
021000     03  W050-DL-BALANCE           PIC -99,999,999,999.99.                
021100     03  FILLER                    PIC X(70)   VALUE SPACES.              
021200*                                                                         
021300*  FIXED FALLBACK NARRATIVE - THIS SHOP HAS NO LANGUAGE-MODEL             
021400*  LINK, SO THE NARRATIVE SECTION OF THE REPORT ALWAYS PRINTS             
021500*  THIS ONE CANNED PARAGRAPH, WRAPPED TO 132 COLUMNS.                     
021600*                                                                         
021700 01  W050-NARRATIVE-CONST          PIC X(132)  VALUE                      
021800     "This report summarizes your financial position. Income, expen       
021900-    "ses, and key trends are described in the attached tables.".         
022000*                                                                         
022100 01  W050-DEBT-METHOD-WORK.                                               
022200     03  W050-DEBT-METHOD          PIC X.                                 
022300     03  W050-DEBT-MONTHS          PIC 9(3).                              
022400     03  W050-DEBT-DONE            PIC X.                                 
022450     03  FILLER                    PIC X(4).                              
022500*
022600 PROCEDURE                DIVISION.                                       
022700*==================================                                       
022800*                                                                         
022900 AA000-MAIN                  SECTION.                                     
023000*************************************                                     
023100*                                                                         
023200     OPEN     OUTPUT  REPORT-OUT-FILE.                                    
023300*                                                                         
023400     PERFORM  BB010-TITLE          THRU  BB010-EXIT.                      
023500     PERFORM  BB020-SUMMARY        THRU  BB020-EXIT.                      
023600     PERFORM  BB030-NARRATIVE      THRU  BB030-EXIT.                      
023700     PERFORM  BB040-DETAIL-TABLES  THRU  BB040-EXIT.                      
023800*                                                                         
023900     CLOSE    REPORT-OUT-FILE.                                            
024000*                                                                         
024100 AA000-EXIT.                                                              
024200     EXIT     PROGRAM.                                                    
024300*                                                                         
024400*==================================================================       
024500*   BB010 - REPORT TITLE LINE.                                            
024600*==================================================================       
024700*                                                                         
024800 BB010-TITLE                         SECTION.                             
024900*********************************************                             
025000*                                                                         
025100     MOVE     SPACES  TO  W050-TEXT-LINE.                                 
025200     MOVE     "AICashAdvisor Financial Report"  TO  W050-TEXT-LINE.       
025300     WRITE    RPT-LINE  FROM  W050-TEXT-LINE.                             
025400*                                                                         
025500 BB010-EXIT.                                                              
025600     EXIT.                                                                
025700*                                                                         
025800*==================================================================       
025900*   BB020 - "SUMMARY" HEADING, THEN ONE KEY/VALUE LINE PER                
026000*   TOTAL, THEN ONE "CATEGORY <NAME>" LINE PER CFSUMMWK ROW.              
026100*==================================================================       
026200*                                                                         
026300 BB020-SUMMARY                       SECTION.                             
026400*********************************************                             
026500*                                                                         
026600     MOVE     SPACES  TO  W050-TEXT-LINE.                                 
026700     MOVE     "Summary"  TO  W050-TEXT-LINE.                              
026800     WRITE    RPT-LINE  FROM  W050-TEXT-LINE.                             
026900*                                                                         
027000     OPEN     INPUT  CFSUMMWK-FILE.                                       
027100     MOVE     "N"  TO  W050-EOF-CFSWK.                                    
027200     READ     CFSUMMWK-FILE                                               
027300              AT END  MOVE "Y" TO W050-EOF-CFSWK.                         
027400*                                                                         
027500     IF       NOT W050-AT-EOF-CFSWK                                       
027600              PERFORM BB021-WRITE-TOTALS  THRU  BB021-EXIT                
027700              READ CFSUMMWK-FILE                                          
027800                   AT END  MOVE "Y" TO W050-EOF-CFSWK                     
027900              END-READ.                                                   
028000*                                                                         
028100     PERFORM  BB022-WRITE-ONE-CAT  THRU  BB022-EXIT                       
028200              UNTIL  W050-AT-EOF-CFSWK.                                   
028300     CLOSE    CFSUMMWK-FILE.                                              
028400*                                                                         
028500 BB020-EXIT.                                                              
028600     EXIT.                                                                
028700*                                                                         
028800 BB021-WRITE-TOTALS                  SECTION.                             
028900*********************************************                             
029000*                                                                         
029100     MOVE     CFSWK-TOTAL-INCOME    TO  W050-TOTAL-INCOME.                
029200     MOVE     CFSWK-TOTAL-EXPENSE   TO  W050-TOTAL-EXPENSE.               
029300     MOVE     CFSWK-NET-CASH-FLOW   TO  W050-NET-CASH-FLOW.               
029400*                                                                         
029500     MOVE     SPACES  TO  W050-KV-LINE.                                   
029600     MOVE     "Total_income"        TO  W050-KV-KEY.                      
029700     MOVE     W050-TOTAL-INCOME     TO  W050-KV-VALUE.                    
029800     WRITE    RPT-LINE  FROM  W050-KV-LINE.                               
029900*                                                                         
030000     MOVE     SPACES  TO  W050-KV-LINE.                                   
030100     MOVE     "Total_expense"       TO  W050-KV-KEY.                      
030200     MOVE     W050-TOTAL-EXPENSE    TO  W050-KV-VALUE.                    
030300     WRITE    RPT-LINE  FROM  W050-KV-LINE.                               
030400*                                                                         
030500     MOVE     SPACES  TO  W050-KV-LINE.                                   
030600     MOVE     "Net_cash_flow"       TO  W050-KV-KEY.                      
030700     MOVE     W050-NET-CASH-FLOW    TO  W050-KV-VALUE.                    
030800     WRITE    RPT-LINE  FROM  W050-KV-LINE.                               
030900*                                                                         
031000 BB021-EXIT.                                                              
031100     EXIT.                                                                
031200*                                                                         
031300*  CFSWK-CAT-NAME IS A SPACE-PADDED X(20) FIELD - BACK UP FROM            
031400*  THE END TO FIND ITS TRUE LENGTH BEFORE BUILDING THE KEY, SO            
031500*  "Category" AND THE NAME DO NOT END UP SEPARATED BY A RUN OF            
031600*  BLANKS.                                                                
031700*                                                                         
031800 BB022-WRITE-ONE-CAT                 SECTION.                             
031900*********************************************                             
032000*                                                                         
032100     MOVE     20  TO  W050-TRIM-LEN.                                      
032200     PERFORM  BB0221-BACK-UP  THRU  BB0221-EXIT                           
032300              UNTIL  W050-TRIM-LEN  =  ZERO                               
032400              OR     CFSWK-CAT-NAME (W050-TRIM-LEN:1)  NOT = SPACE.       
032500*                                                                         
032600     MOVE     SPACES  TO  W050-KV-LINE.                                   
032700     IF       W050-TRIM-LEN  =  ZERO                                      
032800              MOVE  "Category"           TO  W050-KV-KEY                  
032900     ELSE                                                                 
033000              STRING  "Category "  DELIMITED BY SIZE                      
033100                      CFSWK-CAT-NAME (1:W050-TRIM-LEN)                    
033200                                    DELIMITED BY SIZE                     
033300                           INTO  W050-KV-KEY.                             
033400     MOVE     CFSWK-CAT-TOTAL  TO  W050-KV-VALUE.                         
033500     WRITE    RPT-LINE  FROM  W050-KV-LINE.                               
033600*                                                                         
033700     READ     CFSUMMWK-FILE                                               
033800              AT END  MOVE "Y" TO W050-EOF-CFSWK.                         
033900*                                                                         
034000 BB022-EXIT.                                                              
034100     EXIT.                                                                
034200*                                                                         
034300 BB0221-BACK-UP                      SECTION.                             
034400*********************************************                             
034500*                                                                         
034600     SUBTRACT 1  FROM  W050-TRIM-LEN.                                     
034700*                                                                         
034800 BB0221-EXIT.                                                             
034900     EXIT.                                                                
035000*                                                                         
035100*==================================================================       
035200*   BB030 - "NARRATIVE" HEADING, THEN THE FIXED FALLBACK TEXT.            
035300*==================================================================       
035400*                                                                         
035500 BB030-NARRATIVE                     SECTION.                             
035600*********************************************                             
035700*                                                                         
035800     MOVE     SPACES  TO  W050-TEXT-LINE.                                 
035900     MOVE     "Narrative"  TO  W050-TEXT-LINE.                            
036000     WRITE    RPT-LINE  FROM  W050-TEXT-LINE.                             
036100     WRITE    RPT-LINE  FROM  W050-NARRATIVE-CONST.                       
036200*                                                                         
036300 BB030-EXIT.                                                              
036400     EXIT.                                                                
036500*                                                                         
036600*==================================================================       
036700*   BB040 - "DETAILED TABLES" HEADING, THEN THE BUDGET, THE               
036800*   RECURRING CHARGES AND THE DEBT PAYOFF TABLES, BLANK LINE              
036900*   BETWEEN EACH.                                                         
037000*==================================================================       
037100*                                                                         
037200 BB040-DETAIL-TABLES                 SECTION.                             
037300*********************************************                             
037400*                                                                         
037500     MOVE     SPACES  TO  W050-TEXT-LINE.                                 
037600     MOVE     "Detailed Tables"  TO  W050-TEXT-LINE.                      
037700     WRITE    RPT-LINE  FROM  W050-TEXT-LINE.                             
037800*                                                                         
037900     PERFORM  BB041-BUDGET-TABLE   THRU  BB041-EXIT.                      
038000     PERFORM  BB042-RECUR-TABLE    THRU  BB042-EXIT.                      
038100     PERFORM  BB043-DEBT-TABLE     THRU  BB043-EXIT.                      
038200*                                                                         
038300 BB040-EXIT.                                                              
038400     EXIT.                                                                
038500*                                                                         
038600 BB041-BUDGET-TABLE                  SECTION.                             
038700*********************************************                             
038800*                                                                         
038900     MOVE     SPACES  TO  RPT-LINE.                                       
039000     WRITE    RPT-LINE.                                                   
039100*                                                                         
039200     OPEN     INPUT  CFBUDGWK-FILE.                                       
039300     MOVE     "N"  TO  W050-EOF-CFBWK.                                    
039400     PERFORM  BB0411-WRITE-ONE  THRU  BB0411-EXIT                         
039500              UNTIL  W050-AT-EOF-CFBWK.                                   
039600     CLOSE    CFBUDGWK-FILE.                                              
039700*                                                                         
039800 BB041-EXIT.                                                              
039900     EXIT.                                                                
040000*                                                                         
040100 BB0411-WRITE-ONE                    SECTION.                             
040200*********************************************                             
040300*                                                                         
040400     READ     CFBUDGWK-FILE                                               
040500              AT END                                                      
040600                       MOVE "Y" TO W050-EOF-CFBWK                         
040700                       GO TO BB0411-EXIT.                                 
040800*                                                                         
040900     MOVE     SPACES              TO  W050-BUDGET-LINE.                   
041000     MOVE     CFBWK-CATEGORY      TO  W050-BL-CATEGORY.                   
041100     MOVE     CFBWK-AMOUNT        TO  W050-BL-AMOUNT.                     
041200     IF       CFBWK-IS-OBSERVED                                           
041300              MOVE "(observed)"   TO  W050-BL-TAG                         
041400     ELSE                                                                 
041500              MOVE "(allocated)"  TO  W050-BL-TAG.                        
041600     WRITE    RPT-LINE  FROM  W050-BUDGET-LINE.                           
041700*                                                                         
041800 BB0411-EXIT.                                                             
041900     EXIT.                                                                
042000*                                                                         
042100 BB042-RECUR-TABLE                   SECTION.                             
042200*********************************************                             
042300*                                                                         
042400     MOVE     SPACES  TO  RPT-LINE.                                       
042500     WRITE    RPT-LINE.                                                   
042600*                                                                         
042700     OPEN     INPUT  CFRECURWK-FILE.                                      
042800     MOVE     "N"  TO  W050-EOF-CFRWK.                                    
042900     PERFORM  BB0421-WRITE-ONE  THRU  BB0421-EXIT                         
043000              UNTIL  W050-AT-EOF-CFRWK.                                   
043100     CLOSE    CFRECURWK-FILE.                                             
043200*                                                                         
043300 BB042-EXIT.                                                              
043400     EXIT.                                                                
043500*                                                                         
043600 BB0421-WRITE-ONE                    SECTION.                             
043700*********************************************                             
043800*                                                                         
043900     READ     CFRECURWK-FILE                                              
044000              AT END                                                      
044100                       MOVE "Y" TO W050-EOF-CFRWK                         
044200                       GO TO BB0421-EXIT.                                 
044300*                                                                         
044400     MOVE     SPACES              TO  W050-RECUR-LINE.                    
044500     MOVE     CFRWK-MERCHANT      TO  W050-RL-MERCHANT.                   
044600     MOVE     CFRWK-AVG-AMOUNT    TO  W050-RL-AMOUNT.                     
044700     WRITE    RPT-LINE  FROM  W050-RECUR-LINE.                            
044800*                                                                         
044900 BB0421-EXIT.                                                             
045000     EXIT.                                                                
045100*                                                                         
045200*==================================================================       
045300*   BB043 - DEBT PAYOFF SUMMARY - METHOD/MONTHS/DONE FROM THE             
045400*   "S" ROW, THEN ONE LINE PER DEBT'S FINAL BALANCE FROM THE              
045500*   "D" ROWS THAT FOLLOW IT.                                              
045600*==================================================================       
045700*                                                                         
045800 BB043-DEBT-TABLE                    SECTION.                             
045900*********************************************                             
046000*                                                                         
046100     MOVE     SPACES  TO  RPT-LINE.                                       
046200     WRITE    RPT-LINE.                                                   
046300*                                                                         
046400     OPEN     INPUT  CFDEBTWK-FILE.                                       
046500     MOVE     "N"  TO  W050-EOF-CFDWK.                                    
046600     READ     CFDEBTWK-FILE                                               
046700              AT END  MOVE "Y" TO W050-EOF-CFDWK.                         
046800*                                                                         
046900     IF       NOT W050-AT-EOF-CFDWK                                       
047000              PERFORM BB0431-WRITE-METHOD-LINE THRU BB0431-EXIT           
047100              READ CFDEBTWK-FILE                                          
047200                   AT END  MOVE "Y" TO W050-EOF-CFDWK                     
047300              END-READ.                                                   
047400*                                                                         
047500     PERFORM  BB0432-WRITE-ONE-DEBT  THRU  BB0432-EXIT                    
047600              UNTIL  W050-AT-EOF-CFDWK.                                   
047700     CLOSE    CFDEBTWK-FILE.                                              
047800*                                                                         
047900 BB043-EXIT.                                                              
048000     EXIT.                                                                
048100*                                                                         
048200 BB0431-WRITE-METHOD-LINE            SECTION.                             
048300*********************************************                             
048400*                                                                         
048500     MOVE     CFDWK-DEBT-METHOD    TO  W050-DEBT-METHOD.                  
048600     MOVE     CFDWK-DEBT-MONTHS    TO  W050-DEBT-MONTHS.                  
048700     MOVE     CFDWK-DEBT-DONE      TO  W050-DEBT-DONE.                    
048800*                                                                         
048900     MOVE     SPACES  TO  W050-DEBT-LINE.                                 
049000     IF       W050-DEBT-METHOD = "A"                                      
049100              MOVE "AVALANCHE"     TO  W050-DL-METHOD                     
049200     ELSE                                                                 
049300              MOVE "SNOWBALL"      TO  W050-DL-METHOD.                    
049400     MOVE     W050-DEBT-MONTHS     TO  W050-DL-MONTHS.                    
049500     IF       W050-DEBT-DONE = "Y"                                        
049600              MOVE "YES"           TO  W050-DL-DONE                       
049700     ELSE                                                                 
049800              MOVE "NO"            TO  W050-DL-DONE.                      
049900     WRITE    RPT-LINE  FROM  W050-DEBT-LINE.                             
050000*                                                                         
050100 BB0431-EXIT.                                                             
050200     EXIT.                                                                
050300*                                                                         
050400 BB0432-WRITE-ONE-DEBT               SECTION.                             
050500*********************************************                             
050600*                                                                         
050700     MOVE     SPACES  TO  W050-DEBT-LINE.                                 
050800     MOVE     SPACES  TO  W050-DL-METHOD.                                 
050900     MOVE     ZERO    TO  W050-DL-MONTHS.                                 
051000     MOVE     SPACES  TO  W050-DL-DONE.                                   
051100     MOVE     CFDWK-D-NAME         TO  W050-DL-NAME.                      
051200     MOVE     CFDWK-D-BALANCE      TO  W050-DL-BALANCE.                   
051300     WRITE    RPT-LINE  FROM  W050-DEBT-LINE.                             
051400*                                                                         
051500     READ     CFDEBTWK-FILE                                               
051600              AT END  MOVE "Y" TO W050-EOF-CFDWK.                         
051700*                                                                         
051800 BB0432-EXIT.                                                             
051900     EXIT.                                                                
052000*                                                                         
