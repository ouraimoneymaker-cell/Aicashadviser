000100*******************************************************************       
000200*                                                                 *       
000300*                    CENT ROUNDING  UTILITY                      *        
000400*         SHARED SUBROUTINE - CASH-FLOW ADVISORY SUITE           *        
000500*                                                                 *       
000600*******************************************************************       
000700*                                                                         
000800 IDENTIFICATION           DIVISION.                                       
000900*=================================                                        
001000*                                                                         
001100      PROGRAM-ID.          CF900.                                         
001200      AUTHOR.              V B COEN.                                      
001300      INSTALLATION.        APPLEWOOD COMPUTERS.                           
001400      DATE-WRITTEN.        21/06/87.                                      
001500      DATE-COMPILED.                                                      
001600      SECURITY.            COPYRIGHT (C) 1987-2026 & LATER,               
001700                            VINCENT BRYAN COEN.                           
001800                            DISTRIBUTED UNDER THE GNU GENERAL             
001900                            PUBLIC LICENSE. SEE FILE COPYING.             
002000*                                                                         
002100* REMARKS.             CENT-QUANTIZE AND CENT-QUANTIZED ADD,              
002200*                      ROUND HALF-UP, USED BY CF020, CF030 AND            
002300*                      CF040 SO THE ROUNDING RULE IS CODED ONCE.          
002400*                                                                         
002500* CALLED AS - CALL "CF900" USING CF900-FUNCTION                           
002600*                                CF900-AMOUNT-1                           
002700*                                CF900-AMOUNT-2                           
002800*                                CF900-RESULT.                            
002900*                                                                         
003000*             CF900-FUNCTION = 1  QUANTIZE CF900-AMOUNT-1 TO CENTS        
003100*             CF900-FUNCTION = 2  ADD CF900-AMOUNT-1 + CF900-AMOUNT-2     
003200*                                 QUANTIZED TO CENTS                      
003300*                                                                         
003400* CHANGES:                                                                
003500* 21/06/87 VBC - CREATED.                                                 
003600* 14/02/89 VBC - ADDED FUNCTION 2 (ADD) AFTER CF020 NEEDED TO             
003700*                ADD TWO ALREADY-ROUNDED AMOUNTS AND STILL WANTED         
003800*                A BELT-AND-BRACES RE-ROUND.                              
003900* 09/11/93 VBC - CF900-RESULT WIDENED FROM S9(9)V99 TO S9(11)V99          
004000*                SO CF020 CAN CALL THIS FOR CATEGORY TOTALS TOO.          
004100* 21/02/99 VBC - Y2K: NO DATE FIELDS IN THIS MODULE - NOTHING TO          
004200*                CHECK. NOTED FOR THE AUDIT LOG ONLY.                     
004300* 12/08/03 VBC - GUARD AGAINST CF900-FUNCTION OUT OF RANGE - MOVE         
004400*                ZERO TO CF900-RESULT AND RETURN RATHER THAN ABEND.       
004500* 30/07/08 VBC - MOVED THE INTERMEDIATE WORK FIELD TO COMP-3 TO           
004600*                MATCH THE CALLING PROGRAMS' STORAGE USAGE.               
004700* 19/03/12 GH  - UNKNOWN FUNCTION CODE NOW ECHOED TO THE CONSOLE          
004800*                SO A BAD CALL SHOWS UP IN THE JOB LOG, NOT JUST          
004900*                AS A SILENT ZERO ON THE REPORT.                          
005000*                                                                         
005010* 22/11/17 GH  - ADDED THE SHOP'S STANDARD PROG-NAME                      
005020*                VERSION-CONSTANT (77-LEVEL).                             
005100*******************************************************************       
005200*                                                                         
005300 ENVIRONMENT              DIVISION.                                       
005400*=================================                                        
005500*                                                                         
005600 CONFIGURATION            SECTION.                                        
005700 SPECIAL-NAMES.                                                           
005800     C01                  IS TOP-OF-FORM.                                 
005900*                                                                         
006000 INPUT-OUTPUT             SECTION.                                        
006100 FILE-CONTROL.                                                            
006200*                                                                         
006300 DATA                     DIVISION.                                       
006400*=================================                                        
006500*                                                                         
006600 FILE                     SECTION.                                        
006700*                                                                         
006800 WORKING-STORAGE          SECTION.                                        
006900*-------------------------------                                          
007000*                                                                         
007050 77  PROG-NAME               PIC X(14)  VALUE "CF900 (1.0.00)".           
007060*                                                                         
007100 01  W900-WORK-AREA.                                                      
007200     03  W900-CALL-COUNT      PIC 9(7)         COMP.                      
007300     03  FILLER               PIC X(4).                                   
007400*                                                                         
007500*  ONE-BYTE OVERLAY SO A BAD FUNCTION CODE CAN BE MOVED STRAIGHT          
007600*  INTO A DISPLAY STATEMENT WITHOUT AN EDIT PICTURE.                      
007700*                                                                         
007800 01  W900-BAD-FUNCTION-NUM     PIC 9.                                     
007900 01  W900-BAD-FUNCTION-ALPHA  REDEFINES W900-BAD-FUNCTION-NUM             
008000                               PIC X.                                     
008100*                                                                         
008200 LINKAGE                  SECTION.                                        
008300*------------------------------                                           
008400*                                                                         
008500 01  CF900-FUNCTION           PIC 9.                                      
008600     88  CF900-QUANTIZE               VALUE 1.                            
008700     88  CF900-ADD                    VALUE 2.                            
008800*                                                                         
008900 01  CF900-AMOUNT-1            PIC S9(11)V9999.                           
009000 01  CF900-AMOUNT-1-INT        REDEFINES CF900-AMOUNT-1.                  
009100     03  CF900-A1-WHOLE        PIC S9(11).                                
009200     03  CF900-A1-FRAC         PIC 9999.                                  
009300*                                                                         
009400 01  CF900-AMOUNT-2            PIC S9(11)V9999.                           
009500*                                                                         
009600 01  CF900-RESULT              PIC S9(11)V99   COMP-3.                    
009700*                                                                         
009800*  PRE-93 RESULT SHAPE, BEFORE CF900-RESULT WAS WIDENED FOR               
009900*  CF020'S CATEGORY TOTALS - NO CALLER HAS USED THIS SINCE,               
010000*  LEFT DECLARED IN CASE AN OLD OVERLAY COPYBOOK STILL NAMES IT.          
010100*                                                                         
010200 01  CF900-RESULT-OLD  REDEFINES CF900-RESULT                             
010300                               PIC S9(9)V99    COMP-3.                    
010400*                                                                         
010500 PROCEDURE                DIVISION USING CF900-FUNCTION                   
010600                                          CF900-AMOUNT-1                  
010700                                          CF900-AMOUNT-2                  
010800                                          CF900-RESULT.                   
010900*==========================================================               
011000*                                                                         
011100 AA000-MAIN                  SECTION.                                     
011200*************************************                                     
011300*                                                                         
011400     ADD      1  TO  W900-CALL-COUNT.                                     
011500*                                                                         
011600     IF       CF900-QUANTIZE                                              
011700              PERFORM BB010-QUANTIZE  THRU  BB010-EXIT                    
011800              GO TO AA000-EXIT.                                           
011900*                                                                         
012000     IF       CF900-ADD                                                   
012100              PERFORM BB020-ADD       THRU  BB020-EXIT                    
012200              GO TO AA000-EXIT.                                           
012300*                                                                         
012400*  UNKNOWN FUNCTION CODE - DO NOT ABEND THE CALLER, JUST                  
012500*  RETURN ZERO SO A BAD CALL SHOWS UP AS A ZERO ON THE REPORT             
012600*  RATHER THAN STOPPING THE RUN - VBC 12/08/03. ECHOED TO THE             
012700*  CONSOLE SINCE 19/03/12 SO IT ALSO SHOWS UP IN THE JOB LOG.             
012800*                                                                         
012900     MOVE     CF900-FUNCTION  TO  W900-BAD-FUNCTION-NUM.                  
013000     DISPLAY  "CF900 - UNKNOWN FUNCTION CODE "                            
013100              W900-BAD-FUNCTION-ALPHA " - RESULT SET TO ZERO.".           
013200     MOVE     ZERO  TO  CF900-RESULT.                                     
013300*                                                                         
013400 AA000-EXIT.                                                              
013500     EXIT     PROGRAM.                                                    
013600*                                                                         
013700 BB010-QUANTIZE                  SECTION.                                 
013800*****************************************                                 
013900*                                                                         
014000     COMPUTE  CF900-RESULT  ROUNDED =  CF900-AMOUNT-1.                    
014100*                                                                         
014200 BB010-EXIT.                                                              
014300     EXIT.                                                                
014400*                                                                         
014500 BB020-ADD                       SECTION.                                 
014600*****************************************                                 
014700*                                                                         
014800     COMPUTE  CF900-RESULT  ROUNDED =                                     
014900              CF900-AMOUNT-1  +  CF900-AMOUNT-2.                          
015000*                                                                         
015100 BB020-EXIT.                                                              
015200     EXIT.                                                                
015300*                                                                         
