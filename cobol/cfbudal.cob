000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Budget       *                               
000400*     Allocation Working Table            *                               
000500*     Built by cf030, read by cf050       *                               
000600*******************************************                               
000700*                                                                         
000800* 17/06/87 vbc - Created.                                                 
000900* 09/12/97 vbc - Bud-Table widened 12 ->                                  
001000*                22 (20 rule rows + 1                                     
001100*                "other" row + 1 spare).                                  
001200*                                                                         
001300 01  Bud-Alloc-Rec.                                                       
001400     03  Bud-Category          pic x(20).                                 
001500     03  Bud-Amount            pic s9(9)v99   comp-3.                     
001600     03  filler                pic x(6).                                  
001700*                                                                         
001800 01  Bud-Table-Area.                                                      
001900     03  Bud-Count             pic 99         comp.                       
002000     03  Bud-Entry                            occurs 22 times             
002100                                               indexed by Bud-Ix.         
002200         05  Bud-T-Category        pic x(20).                             
002300         05  Bud-T-Amount          pic s9(9)v99   comp-3.                 
002400         05  filler                pic x(6).                              
002500*                                                                         
