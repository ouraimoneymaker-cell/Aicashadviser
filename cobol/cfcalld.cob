000100*******************************************                               
000200*                                          *                              
000300*  Working Storage / Linkage For The       *                              
000400*  Cash-Flow Advisory Run Control Block    *                              
000500*     Passed cf000 -> cf010/20/30/40/50    *                              
000600*******************************************                               
000700* Adapted from the general WS-Calling-Data                                
000800* block used to chain payroll/sales/stock                                 
000900* modules together.                                                       
001000*                                                                         
001100* 11/06/87 vbc - Created for CF subsystem.                                
001200* 02/09/89 vbc - Added Cf-Txn-Loaded/Rejected                             
001300*                so cf010 can hand counts                                 
001400*                forward to cf050 for the                                 
001500*                report footer.                                           
001600* 14/02/99 vbc - Y2K: Cf-Run-Date confirmed                               
001700*                stored as ccyymmdd (comp),                               
001800*                no 2-digit year fields.                                  
001900* 06/11/03 vbc - Cf-Term-Code widened 9->99                               
002000*                to match other subsystems.                               
002100*                                                                         
002200 01  CF-Calling-Data.                                                     
002300     03  CF-Called          pic x(8).                                     
002400     03  CF-Caller          pic x(8).                                     
002500     03  CF-Case-Id         pic x(10).                                    
002600     03  CF-Run-Date        pic 9(8)    comp.                             
002700     03  CF-Term-Code       pic 99.                                       
002800     03  CF-Txn-Loaded      pic 9(5)    comp.                             
002900     03  CF-Txn-Rejected    pic 9(5)    comp.                             
003000     03  filler             pic x(8).                                     
003100*                                                                         
