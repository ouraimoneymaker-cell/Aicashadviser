000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Cash-Flow        *                               
000400*     Case Parameter File                 *                               
000500*     Uses RRN = 1, one record per case   *                               
000600*******************************************                               
000700*  File size 674 bytes padded to 704.                                     
000800*                                                                         
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001000*                                                                         
001100* 11/06/87 vbc - Created.                                                 
001200* 04/03/90 vbc - Cf-Rule-Table widened from                               
001300*                12 to 20 entries - one                                   
001400*                customer wanted a 15-way                                 
001500*                split.                                                   
001600* 21/02/99 vbc - Y2K: Cf-Case-Id kept as                                  
001700*                x(10), no year-bearing key.                              
001800* 30/07/08 vbc - Added Cf-Default-Rules-Used                              
001900*                switch so cf030 need not                                 
002000*                re-test the rule count.                                  
002100*                                                                         
002200 01  CF-Case-Param-Record.                                                
002300     03  CF-Case-Block.                                                   
002400         05  CF-Case-Id             pic x(10).                            
002500         05  CF-Case-Name           pic x(30).                            
002600         05  CF-Monthly-Income      pic s9(9)v99   comp-3.                
002700*                                    A=Avalanche S=Snowball               
002800         05  CF-Debt-Method         pic x.                                
002900         05  CF-Extra-Payment       pic s9(7)v99   comp-3.                
003000         05  CF-Rule-Count          pic 99         comp.                  
003100*                                    Y or N                               
003200         05  CF-Default-Rules-Used  pic x.                                
003300         05  CF-Rule-Table                        occurs 20 times.        
003400             07  CF-Rule-Category   pic x(20).                            
003500             07  CF-Rule-Fraction   pic 9v9(6)     comp-3.                
003600     03  filler                     pic x(30).                            
003700*                                                                         
