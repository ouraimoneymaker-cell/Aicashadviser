000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Category     *                               
000400*     Total Accumulator Table             *                               
000500*     Built and used within cf020/cf030   *                               
000600*******************************************                               
000700*                                                                         
000800* 16/06/87 vbc - Created.                                                 
000900* 24/08/95 vbc - Cat-Table widened 50 ->                                  
001000*                200 categories, custom                                   
001100*                category lists can run                                   
001200*                long for the small                                       
001300*                business cases.                                          
001400*                                                                         
001500 01  Cat-Total-Rec.                                                       
001600     03  Cat-Name              pic x(20).                                 
001700     03  Cat-Total             pic s9(11)v99  comp-3.                     
001800     03  filler                pic x(4).                                  
001900*                                                                         
002000 01  Cat-Table-Area.                                                      
002100     03  Cat-Count             pic 999        comp.                       
002200     03  Cat-Entry                            occurs 200 times            
002300                                               indexed by Cat-Ix.         
002400         05  Cat-T-Name            pic x(20).                             
002500         05  Cat-T-Total           pic s9(11)v99  comp-3.                 
002600         05  filler                pic x(4).                              
002700*                                                                         
