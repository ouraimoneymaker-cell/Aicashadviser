000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Debt         *                               
000400*     Account File / Working Table        *                               
000500*     Read by cf040, one row per debt     *                               
000600*******************************************                               
000700*  File size 41 bytes.                                                    
000800*                                                                         
000900* 15/06/87 vbc - Created.                                                 
001000* 11/04/96 vbc - Debt-Table widened 10 ->                                 
001100*                20 accounts, some Clients                                
001200*                run more cards than that.                                
001300* 03/03/99 vbc - Y2K: Debt-Apr and balances                               
001400*                carry no date, nothing to                                
001500*                change here.                                             
001600* 12/05/12 vbc - Added Debt-T-Priority as a                               
001700*                working sort rank so cf040                               
001800*                need not re-derive it every                              
001900*                pass through the table.                                  
002000*                                                                         
002100 01  Debt-Rec.                                                            
002200     03  Debt-Name             pic x(20).                                 
002300     03  Debt-Balance          pic s9(9)v99   comp-3.                     
002400     03  Debt-Apr              pic 9v9(6)     comp-3.                     
002500     03  Debt-Min-Payment      pic s9(7)v99   comp-3.                     
002600     03  filler                pic x(5).                                  
002700*                                                                         
002800 01  Debt-Table-Area.                                                     
002900     03  Debt-Count            pic 99         comp.                       
003000     03  Debt-Entry                           occurs 20 times             
003100                                               indexed by Debt-Ix.        
003200         05  Debt-T-Name           pic x(20).                             
003300         05  Debt-T-Balance        pic s9(9)v99   comp-3.                 
003400         05  Debt-T-Apr            pic 9v9(6)     comp-3.                 
003500         05  Debt-T-Min-Payment    pic s9(7)v99   comp-3.                 
003600         05  Debt-T-Priority       pic 99         comp.                   
003700         05  filler                pic x(3).                              
003800*                                                                         
