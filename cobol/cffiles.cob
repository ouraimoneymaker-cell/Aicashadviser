000100*                                                                         
000200* Files used by the Cash-Flow Advisory (cf) subsystem.                    
000300* Modelled on the ACAS-wide File-Defs table but shrunk to                 
000400* just the files this subsystem touches - the batch has no                
000500* need of the other 58 ACAS system files.                                 
000600*                                                                         
000700* 11/06/87 vbc - Created for CF subsystem, 9 files.                       
000800* 19/03/91 vbc - Added the four inter-program work files                  
000900*                (cftranwk/cfsummwk/cfrecurwk/cfbudgwk/                   
001000*                cfdebtwk) so cf010-cf050 can be chained                  
001100*                without a shared working-storage section.                
001200* 14/02/99 vbc - Y2K: no date-bearing literals in this                    
001300*                copybook, nothing to change.                             
001400*                                                                         
001500 01  File-Defs.                                                           
001600     02  File-Defs-A.                                                     
001700         03  File-01           pic x(20)  value "cftrans.dat".            
001800         03  File-02           pic x(20)  value "cfdebts.dat".            
001900         03  File-03           pic x(20)  value "cfreport.dat".           
002000         03  File-04           pic x(20)  value "cfsched.dat".            
002100         03  File-05           pic x(20)  value "cftranwk.dat".           
002200         03  File-06           pic x(20)  value "cfsummwk.dat".           
002300         03  File-07           pic x(20)  value "cfrecurwk.dat".          
002400         03  File-08           pic x(20)  value "cfbudgwk.dat".           
002500         03  File-09           pic x(20)  value "cfdebtwk.dat".           
002600     02  filler  redefines File-Defs-A.                                   
002700         03  System-File-Names pic x(20)  occurs 9.                       
002800     02  File-Defs-Count       binary-short value 9.                      
002900     02  File-Defs-Os-Delimiter pic x.                                    
003000*                                                                         
