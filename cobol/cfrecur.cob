000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Recurring    *                               
000400*     Merchant-Charge Working Table       *                               
000500*     Built by cf020, read by cf050       *                               
000600*******************************************                               
000700*                                                                         
000800* 18/06/87 vbc - Created.                                                 
000900* 24/08/95 vbc - Rec-Table widened to 200                                 
001000*                to track with the widened                                
001100*                Cat-Table change same day.                               
001200*                                                                         
001300 01  Rec-Charge-Rec.                                                      
001400     03  Rec-Merchant          pic x(30).                                 
001500     03  Rec-Avg-Amount        pic s9(9)v99   comp-3.                     
001600     03  filler                pic x(6).                                  
001700*                                                                         
001800 01  Rec-Table-Area.                                                      
001900     03  Rec-Count             pic 999        comp.                       
002000     03  Rec-Entry                            occurs 200 times            
002100                                               indexed by Rec-Ix.         
002200         05  Rec-T-Merchant        pic x(30).                             
002300         05  Rec-T-Avg-Amount      pic s9(9)v99   comp-3.                 
002400         05  filler                pic x(6).                              
002500*                                                                         
