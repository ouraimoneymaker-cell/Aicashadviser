000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Payoff       *                               
000400*     Schedule Print Line (SCHEDULE-OUT)  *                               
000500*     Written one row per debt per month  *                               
000600*******************************************                               
000700*                                                                         
000800* 19/06/87 vbc - Created.                                                 
000900* 03/03/99 vbc - Y2K: Sched-Month is a run                                
001000*                ordinal (1-600), not a                                   
001100*                calendar month - no change                               
001200*                needed.                                                  
001300*                                                                         
001400 01  Sched-Row-Rec.                                                       
001500     03  Sched-Month           pic 9(3).                                  
001600     03  Sched-Debt-Name       pic x(20).                                 
001700     03  Sched-Balance         pic s9(9)v99   comp-3.                     
001800     03  filler                pic x(5).                                  
001900*                                                                         
002000 01  Sched-Print-Line.                                                    
002100     03  Sched-P-Month         pic zz9.                                   
002200     03  filler                pic x(2)   value spaces.                   
002300     03  Sched-P-Debt-Name     pic x(20).                                 
002400     03  filler                pic x(2)   value spaces.                   
002500     03  Sched-P-Balance       pic zzz,zzz,zz9.99.                        
002600     03  filler                pic x(94)  value spaces.                   
002700*                                                                         
