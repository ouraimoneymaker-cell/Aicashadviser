000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Analytics    *                               
000400*     Summary Work Record                 *                               
000500*     Carried cf020 -> cf030/40 -> cf050  *                               
000600*******************************************                               
000700*                                                                         
000800* 20/06/87 vbc - Created.                                                 
000900* 05/05/91 vbc - Added Sum-Debt-Method/                                   
001000*                Sum-Debt-Months/Sum-Debt-                                
001100*                Done so cf050 need not                                   
001200*                re-open the case param                                   
001300*                file just for the debt                                   
001400*                summary line.                                            
001500*                                                                         
001600* 14/11/17 GH  - Sum-Debt-Method/Sum-Debt-                                
001700*                Months/Sum-Debt-Done never                               
001800*                got wired in - cf050 gets                                
001900*                its debt line by re-reading                              
002000*                CFDEBTWK's "S" row direct                                
002100*                (see BB0431 in cf050) - so                               
002200*                the 05/05/91 rationale above                             
002300*                never actually held.  Fields                             
002400*                dropped, FILLER widened to                               
002500*                take up the freed bytes.                                 
002600*                Sum-Total-Income/Expense/                                
002700*                Net-Cash-Flow/Reject-Count                               
002800*                are still live - cf020's                                 
002900*                AA000-MAIN zeroises them and                             
003000*                BB090-WRITE-SUMMARY moves                                
003100*                them to CFSWK-RECORD.                                    
003200*                                                                         
003300 01  CF-Summary-Rec.                                                      
003400     03  Sum-Total-Income      pic s9(9)v99   comp-3.                     
003500     03  Sum-Total-Expense     pic s9(9)v99   comp-3.                     
003600     03  Sum-Net-Cash-Flow     pic s9(10)v99  comp-3.                     
003700     03  Sum-Reject-Count      pic 9(5)       comp.                       
003800     03  filler                pic x(10).                                 
003900*                                                                         
