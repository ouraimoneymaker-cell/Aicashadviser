000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Normalized   *                               
000400*     Transaction (Txn) Working Table     *                               
000500*     Built by cf010, read by cf020       *                               
000600*******************************************                               
000700*  Table max 2000 entries - one case's                                    
000800*  worth of statement history.                                            
000900*                                                                         
001000* 12/06/87 vbc - Created.                                                 
001100* 19/09/94 vbc - Txn-Table widened 500 ->                                 
001200*                2000 entries after Client                                
001300*                #114 sent 3 years of                                     
001400*                statements in one file.                                  
001500* 03/03/99 vbc - Y2K: Txn-Date stored comp                                
001600*                ccyymmdd, century always                                 
001700*                present - confirmed ok.                                  
001800*                                                                         
001900 01  Txn-Rec.                                                             
002000     03  Txn-Date              pic 9(8)       comp.                       
002100     03  Txn-Merchant          pic x(30).                                 
002200     03  Txn-Amount            pic s9(9)v99   comp-3.                     
002300     03  Txn-Currency          pic x(3).                                  
002400     03  Txn-Category          pic x(20).                                 
002500     03  Txn-Desc              pic x(40).                                 
002600     03  Txn-Account           pic x(15).                                 
002700     03  filler                pic x(4).                                  
002800*                                                                         
002900 01  Txn-Table-Area.                                                      
003000     03  Txn-Count             pic 9(5)       comp.                       
003100     03  Txn-Entry                            occurs 2000 times           
003200                                               indexed by Txn-Ix.         
003300         05  Txn-T-Date            pic 9(8)       comp.                   
003400         05  Txn-T-Merchant        pic x(30).                             
003500         05  Txn-T-Amount          pic s9(9)v99   comp-3.                 
003600         05  Txn-T-Currency        pic x(3).                              
003700         05  Txn-T-Category        pic x(20).                             
003800         05  Txn-T-Desc            pic x(40).                             
003900         05  Txn-T-Account         pic x(15).                             
004000         05  Txn-T-Gap-Days        pic s9(5)      comp-3.                 
004100         05  filler                pic x(4).                              
004200*                                                                         
