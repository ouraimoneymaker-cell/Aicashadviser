000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For The Raw          *                               
000400*     Transaction Input Line              *                               
000500*     Unstrung from TRANSACTION-IN        *                               
000600*******************************************                               
000700*  Delimited text, one transaction/line.                                  
000800*                                                                         
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001000*                                                                         
001100* 12/06/87 vbc - Created.                                                 
001200* 08/10/92 vbc - Raw-Amount widened 10->12                                
001300*                to allow for a leading                                   
001400*                sign and cents on large                                  
001500*                paycheques.                                              
001600* 03/03/99 vbc - Y2K: Raw-Date remains a                                  
001700*                10-char string, parsed by                                
001800*                cf010 into a ccyymmdd date                               
001900*                - no windowing needed as                                 
002000*                all 3 accepted layouts                                   
002100*                carry a 4-digit year.                                    
002200*                                                                         
002300 01  Raw-Transaction-Rec.                                                 
002400     03  Raw-Date              pic x(10).                                 
002500     03  Raw-Merchant          pic x(30).                                 
002600     03  Raw-Amount            pic x(12).                                 
002700     03  Raw-Currency          pic x(3).                                  
002800     03  Raw-Category          pic x(20).                                 
002900     03  Raw-Desc              pic x(40).                                 
003000     03  Raw-Account           pic x(15).                                 
003100     03  filler                pic x(2).                                  
003200*                                                                         
